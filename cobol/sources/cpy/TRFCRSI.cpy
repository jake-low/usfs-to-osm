000100* TRFCRSI.cpybk
000110*****************************************************************
000120* I-O FORMAT: TRFCRSI-RECORD
000130* FROM FILE RECSITES-IN
000140* RECREATION SITE MARKER EXTRACT - INPUT TO RSOSM SUITE
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* RSO0A1 03/02/2026 KRH  RD2026-120  INITIAL VERSION - LAYOUT
000190*                        BUILT FROM THE RECSITES MARKER EXTRACT
000200*                        SPEC SUPPLIED BY REGION 4 GIS.
000210*****************************************************************
000220 01  TRFCRSI-RECORD.
000230     05  RS-RECAREANAME          PIC X(50).
000240*                        RAW RECREATION-AREA NAME
000250     05  RS-MARKERACTIVITY       PIC X(30).
000260*                        ACTIVITY CLASS - TRAILHEAD, PICNICKING..
000270     05  RS-RECAREAURL           PIC X(80).
000280*                        PUBLIC WEBSITE URL, OR BLANK
000290*
000300* RAW-RECORD ALIAS - USED TO BLANK/INITIALIZE THE WHOLE RECORD
000310* IN ONE MOVE WITHOUT WALKING EVERY ELEMENTARY FIELD ABOVE.
000320 01  TRFCRSI-RAW REDEFINES TRFCRSI-RECORD.
000330     05  FILLER                  PIC X(160).
