000100* TRFCRSO.cpybk
000110*****************************************************************
000120* I-O FORMAT: TRFCRSO-RECORD
000130* FROM FILE RECSITES-OUT
000140* OSM-TAGGED TRAILHEAD ATTRIBUTE RECORD - OUTPUT OF RSOSM SUITE
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* RSO0A1 03/02/2026 KRH  RD2026-120  INITIAL VERSION
000190*****************************************************************
000200 01  TRFCRSO-RECORD.
000210     05  RSO-HIGHWAY             PIC X(12).
000220*                        ALWAYS TRAILHEAD
000230     05  RSO-NAME                PIC X(60).
000240*                        NORMALIZED NAME, ENDING IN TRAILHEAD
000250     05  RSO-WEBSITE             PIC X(80).
000260*                        COPIED FROM RS-RECAREAURL
000270     05  RSO-OPERATOR            PIC X(20).
000280*                        US FOREST SERVICE
000290*
000300* RAW-RECORD ALIAS - USED TO BLANK THE OUTPUT RECORD BEFORE EACH
000310* SITE IS DERIVED.
000320 01  TRFCRSO-RAW REDEFINES TRFCRSO-RECORD.
000330     05  FILLER                  PIC X(172).
