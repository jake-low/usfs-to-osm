000100* TRFCTRO.cpybk
000110*****************************************************************
000120* I-O FORMAT: TRFCTRO-RECORD
000130* FROM FILE TRAILS-OUT
000140* OSM-TAGGED TRAIL ATTRIBUTE RECORD - OUTPUT OF TROSM SUITE
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* TRO0A1 03/02/2026 KRH  RD2026-119  INITIAL VERSION
000190*****************************************************************
000200 01  TRFCTRO-RECORD.
000210     05  TRO-TRAIL-NAME          PIC X(50).
000220*                        RAW INPUT NAME, CARRIED THROUGH
000230     05  TRO-TRAIL-NO            PIC X(15).
000240*                        RAW INPUT TRAIL NUMBER, CARRIED THROUGH
000250     05  TRO-HIGHWAY             PIC X(12).
000260*                        TRACK, PATH OR BLANK
000270     05  TRO-NAME                PIC X(60).
000280*                        NORMALIZED NAME, BLANK IF NO NAME
000290     05  TRO-REF                 PIC X(15).
000300*                        TRAIL NO WITH T / O- PREFIX STRIPPED
000310     05  TRO-OPERATOR            PIC X(20).
000320*                        US FOREST SERVICE
000330     05  TRO-FOOT                PIC X(10).
000340*                        DESIGNATED / YES / NO / BLANK
000350     05  TRO-BICYCLE             PIC X(10).
000360*                        DESIGNATED / YES / NO / BLANK
000370     05  TRO-HORSE               PIC X(10).
000380*                        DESIGNATED / YES / NO / BLANK
000390*
000400* RAW-RECORD ALIAS - USED TO BLANK THE OUTPUT RECORD BEFORE EACH
000410* TRAIL IS DERIVED.
000420 01  TRFCTRO-RAW REDEFINES TRFCTRO-RECORD.
000430     05  FILLER                  PIC X(202).
