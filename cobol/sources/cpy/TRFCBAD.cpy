000100* TRFCBAD.cpybk
000110*****************************************************************
000120* BAD-NAME / BAD-WORD / SPECIAL-CASE TABLES FOR TRFNMNRM
000130* LOADED ONCE PER RUN BY A010-LOAD-BADNM AND FRIENDS IN
000140* TRFNMNRM - SEE THE HISTORY BLOCK THERE FOR WHO ADDED WHAT.
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* NRM0A1 03/02/2026 KRH  RD2026-121  INITIAL VERSION - 10 BAD
000190*                        NAMES, 2 BAD WORDS, 7 SPECIAL CASES.
000200*****************************************************************
000210*
000220* BAD NAMES - A RAW NAME EQUAL (FULL TRIMMED VALUE) TO ONE OF
000230* THESE IS TREATED AS "NO NAME" FOR ALL THREE UNITS.
000240*
000250 01  WK-C-BADNM-TABLE.
000260     05  WK-C-BADNM-ENTRY OCCURS 10 TIMES
000270             INDEXED BY WK-X-BADNM-IDX.
000280         10  WK-C-BADNM-TEXT         PIC X(15).
000290         10  FILLER                  PIC X(01).
000300*
000310* BAD WORDS - A TOKEN EQUAL TO ONE OF THESE (UPPER-CASED) IS
000320* DELETED DURING PER-WORD PROCESSING.  SCOPE R = ROADS ONLY,
000330* SCOPE B = TRAILS AND RECSITES.
000340*
000350 01  WK-C-BADWD-TABLE.
000360     05  WK-C-BADWD-ENTRY OCCURS 2 TIMES
000370             INDEXED BY WK-X-BADWD-IDX.
000380         10  WK-C-BADWD-TEXT         PIC X(05).
000390         10  WK-C-BADWD-SCOPE        PIC X(01).
000400         10  FILLER                  PIC X(01).
000410*
000420* SPECIAL CASES - TRAILS AND RECSITES ONLY.  A WORD MATCHING
000430* WK-C-SPCL-FROM (UPPER-CASED) IS REPLACED BY THE EXACT CASING
000440* IN WK-C-SPCL-TO, BYPASSING THE NORMAL CAPITALIZATION RULE.
000450*
000460 01  WK-C-SPCL-TABLE.
000470     05  WK-C-SPCL-ENTRY OCCURS 7 TIMES
000480             INDEXED BY WK-X-SPCL-IDX.
000490         10  WK-C-SPCL-FROM          PIC X(06).
000500         10  WK-C-SPCL-TO            PIC X(06).
000510*
000520* NFST- PATTERN SUPPRESSION LITERAL - TRAILS AND RECSITES ONLY.
000530* A NAME BEGINNING WITH THIS PREFIX FOLLOWED BY A DIGIT IS
000540* TREATED AS "NO NAME".
000550*
000560 01  WK-C-NFST-LITERALS.
000570     05  WK-C-NFST-PREFIX            PIC X(05) VALUE "NFST-".
000580     05  FILLER                      PIC X(01).
