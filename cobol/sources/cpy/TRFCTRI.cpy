000100* TRFCTRI.cpybk
000110*****************************************************************
000120* I-O FORMAT: TRFCTRI-RECORD
000130* FROM FILE TRAILS-IN
000140* NATIONAL FOREST TRAIL (NFS) INVENTORY EXTRACT - INPUT TO
000150* TROSM SUITE
000160*****************************************************************
000170* AMENDMENT HISTORY:
000180*****************************************************************
000190* TRO0A1 03/02/2026 KRH  RD2026-119  INITIAL VERSION - LAYOUT
000200*                        BUILT FROM THE TRAILNFS EXTRACT SPEC
000210*                        SUPPLIED BY REGION 4 GIS.
000220*****************************************************************
000230 01  TRFCTRI-RECORD.
000240     05  TR-TRAIL-NO              PIC X(15).
000250*                        TRAIL NUMBER, MAY CARRY T OR O- PREFIX
000260     05  TR-TRAIL-NAME            PIC X(50).
000270*                        RAW TRAIL NAME, GENERALLY UPPER CASE
000280     05  TR-TRAIL-TYPE            PIC X(10).
000290*                        TERRA, SNOW OR WATER
000300     05  TR-ALLOWED-TERRA-USE     PIC X(06).
000310*                        STRING OF DIGITS 1-6, ALLOWED USE CLASS
000320     05  TR-HIKER-USE.
000330         10  TR-HIKER-MANAGED          PIC X(11).
000340*                        SEASON FOOT USE MANAGED, MM/DD-MM/DD
000350         10  TR-HIKER-ACCPT-DISC       PIC X(11).
000360*                        SEASON FOOT USE ACCEPTED/DISCOURAGED
000370         10  TR-HIKER-RESTRICTED       PIC X(11).
000380*                        SEASON FOOT USE RESTRICTED
000390     05  TR-PACK-SADDLE-USE.
000400         10  TR-PACK-SADDLE-MANAGED    PIC X(11).
000410*                        SEASON HORSE USE MANAGED
000420         10  TR-PACK-SADDLE-ACCPT-DISC PIC X(11).
000430*                        SEASON HORSE USE ACCEPTED/DISCOURAGED
000440         10  TR-PACK-SADDLE-RESTRICTED PIC X(11).
000450*                        SEASON HORSE USE RESTRICTED
000460     05  TR-BICYCLE-USE.
000470         10  TR-BICYCLE-MANAGED        PIC X(11).
000480*                        SEASON BICYCLE USE MANAGED
000490         10  TR-BICYCLE-ACCPT-DISC     PIC X(11).
000500*                        SEASON BICYCLE USE ACCEPTED/DISCOURAGED
000510         10  TR-BICYCLE-RESTRICTED     PIC X(11).
000520*                        SEASON BICYCLE USE RESTRICTED
000530*
000540* ALLOWED-TERRA-USE DIGIT MEANINGS -
000550*   1 HIKER/PEDESTRIAN   2 PACK & SADDLE   3 BICYCLE
000560*   4 MOTORCYCLE         5 ATV             6 FOUR-WHEEL DRIVE>50"
000570*
000580* RAW-RECORD ALIAS - USED TO BLANK/INITIALIZE THE WHOLE RECORD
000590* IN ONE MOVE WITHOUT WALKING EVERY ELEMENTARY FIELD ABOVE.
000600 01  TRFCTRI-RAW REDEFINES TRFCTRI-RECORD.
000610     05  FILLER                   PIC X(180).
