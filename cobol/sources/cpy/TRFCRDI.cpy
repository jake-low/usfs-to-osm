000100* TRFCRDI.cpybk
000110*****************************************************************
000120* I-O FORMAT: TRFCRDI-RECORD
000130* FROM FILE ROADS-IN
000140* NATIONAL FOREST ROAD INVENTORY EXTRACT - INPUT TO RDOSM SUITE
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* RDO0A1 03/02/2026 KRH  RD2026-118  INITIAL VERSION - LAYOUT
000190*                        BUILT FROM THE RDBC ROAD CORE EXTRACT
000200*                        SPEC SUPPLIED BY REGION 4 GIS.
000210*****************************************************************
000220 01  TRFCRDI-RECORD.
000230     05  RD-ID                   PIC X(10).
000240*                        ROUTE IDENTIFIER, TYPICALLY 7 DIGITS
000250     05  RD-NAME                 PIC X(40).
000260*                        RAW ROAD NAME, GENERALLY UPPER CASE
000270     05  RD-FUNCTIONAL-CLASS     PIC X(20).
000280*                        A - ARTERIAL / C - COLLECTOR / L - LOCAL
000290     05  RD-JURISDICTION         PIC X(30).
000300*                        FS - FOREST SERVICE, ETC
000310     05  RD-SURFACE-TYPE         PIC X(40).
000320*                        AC - ASPHALT, NAT - NATIVE MATERIAL, ETC
000330     05  RD-OPER-MAINT-LEVEL     PIC X(40).
000340*                        OPERATIONAL MAINTENANCE LEVEL 1 THRU 5
000350     05  RD-OBJ-MAINT-LEVEL      PIC X(40).
000360*                        OBJECTIVE MAINTENANCE LEVEL, D=DECOMMSN
000370     05  RD-OPENFORUSETO         PIC X(10).
000380*                        ALL, OR A RESTRICTED-USE CODE
000390     05  RD-LANES                PIC X(10).
000400*                        LANE COUNT NARRATIVE, 1ST CHAR MAY DIGIT
000410*
000420* RAW-RECORD ALIAS - USED TO BLANK/INITIALIZE THE WHOLE RECORD
000430* IN ONE MOVE WITHOUT WALKING EVERY ELEMENTARY FIELD ABOVE.
000440 01  TRFCRDI-RAW REDEFINES TRFCRDI-RECORD.
000450     05  FILLER                  PIC X(240).
