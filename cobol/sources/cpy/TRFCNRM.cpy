000100* TRFCNRM.cpybk
000110*****************************************************************
000120* LINKAGE PARAMETER RECORD FOR CALL "TRFNMNRM"
000130* SHARED OSM NAME-NORMALIZATION SUBROUTINE - ROADS/TRAILS/RECSITES
000140*****************************************************************
000150* AMENDMENT HISTORY:
000160*****************************************************************
000170* NRM0A1 03/02/2026 KRH  RD2026-121  INITIAL VERSION
000180*****************************************************************
000190 01  WK-C-NRNM-RECORD.
000200     05  WK-C-NRNM-INPUT.
000210         10  WK-C-NRNM-UNIT          PIC X(01).
000220*                        R=ROADS  T=TRAILS  S=RECSITES
000230         10  WK-C-NRNM-RAW-NAME      PIC X(50).
000240*                        RAW NAME AS RECEIVED FROM THE EXTRACT
000250         10  WK-C-NRNM-SUPPR-ID      PIC X(15).
000260*                        TRIMMED ID/TRAIL-NO FOR THE SUBSTRING
000270*                        SUPPRESSION TEST - SPACES IF N/A
000280     05  WK-C-NRNM-OUTPUT.
000290         10  WK-C-NRNM-NORM-NAME     PIC X(60).
000300*                        NORMALIZED NAME, SPACES IF NO NAME
000310         10  WK-C-NRNM-NO-NAME       PIC X(01).
000320*                        Y = NO NAME, N = NAME PRESENT
000330*
000340* RAW-RECORD ALIAS - USED BY THE SUBROUTINE TO BLANK THE WHOLE
000350* PARAMETER AREA ON EACH CALL.
000360 01  WK-C-NRNM-RAW REDEFINES WK-C-NRNM-RECORD.
000370     05  FILLER                     PIC X(127).
