000100* TRFCRDO.cpybk
000110*****************************************************************
000120* I-O FORMAT: TRFCRDO-RECORD
000130* FROM FILE ROADS-OUT
000140* OSM-TAGGED ROAD ATTRIBUTE RECORD - OUTPUT OF RDOSM SUITE
000150*****************************************************************
000160* AMENDMENT HISTORY:
000170*****************************************************************
000180* RDO0A1 03/02/2026 KRH  RD2026-118  INITIAL VERSION
000190*****************************************************************
000200 01  TRFCRDO-RECORD.
000210     05  RDO-HIGHWAY             PIC X(12).
000220*                        UNCLASSIFIED OR TRACK
000230     05  RDO-NAME                PIC X(60).
000240*                        NORMALIZED NAME, BLANK IF NO NAME
000250     05  RDO-REF                 PIC X(15).
000260*                        FORMATTED ROUTE REF, NF/FR STYLE
000270     05  RDO-OPERATOR            PIC X(20).
000280*                        US FOREST SERVICE OR BLANK
000290     05  RDO-SURFACE             PIC X(10).
000300*                        OSM SURFACE VALUE OR BLANK
000310     05  RDO-SMOOTHNESS          PIC X(12).
000320*                        OSM SMOOTHNESS VALUE OR BLANK
000330     05  RDO-LANES               PIC X(01).
000340*                        SINGLE DIGIT LANE COUNT OR BLANK
000350     05  RDO-DISUSED             PIC X(03).
000360*                        YES OR BLANK
000370     05  RDO-MOTOR-VEHICLE       PIC X(03).
000380*                        NO OR BLANK
000390*
000400* RAW-RECORD ALIAS - USED TO BLANK THE OUTPUT RECORD BEFORE EACH
000410* ROAD IS DERIVED.
000420 01  TRFCRDO-RAW REDEFINES TRFCRDO-RECORD.
000430     05  FILLER                  PIC X(136).
