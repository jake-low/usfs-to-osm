000100* TRFCABR.cpybk
000110*****************************************************************
000120* ABBREVIATION EXPANSION TABLES FOR TRFNMNRM
000130* LOADED ONCE PER RUN - SEE A020/A030 IN TRFNMNRM.
000140*****************************************************************
000150* AMENDMENT HISTORY:
000160*****************************************************************
000170* NRM0A1 03/02/2026 KRH  RD2026-121  INITIAL VERSION - 37 TRAIL/
000180*                        RECSITE ENTRIES, 12 ROAD-ONLY ENTRIES.
000190*****************************************************************
000200*
000210* TRAIL/RECSITE TABLE - USED BY UNIT T (TRAILS) AND UNIT S
000220* (RECSITES).  WK-C-TABR-SCOPE IS B WHEN THE ENTRY APPLIES TO
000230* BOTH UNITS, OR S WHEN IT APPLIES TO RECSITES ONLY (THE TH
000240* ENTRY, WHICH RECSITES ADDS ON TOP OF THE TRAIL TABLE).
000250*
000260 01  WK-C-TABR-TABLE.
000270     05  WK-C-TABR-ENTRY OCCURS 37 TIMES
000280             INDEXED BY WK-X-TABR-IDX.
000290         10  WK-C-TABR-FROM          PIC X(05).
000300         10  WK-C-TABR-TO            PIC X(36).
000310         10  WK-C-TABR-SCOPE         PIC X(01).
000320*
000330* ROAD-ONLY TABLE - USED BY UNIT R (ROADS) ONLY.  SMALLER SET,
000340* NO OVERLAP WITH THE TRAIL/RECSITE TABLE ABOVE IS ASSUMED.
000350*
000360 01  WK-C-ROAB-TABLE.
000370     05  WK-C-ROAB-ENTRY OCCURS 12 TIMES
000380             INDEXED BY WK-X-ROAB-IDX.
000390         10  WK-C-ROAB-FROM          PIC X(05).
000400         10  WK-C-ROAB-TO            PIC X(15).
000410         10  FILLER                  PIC X(01).
