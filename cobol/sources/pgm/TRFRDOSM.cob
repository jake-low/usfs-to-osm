000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TRFRDOSM.
000140 AUTHOR.         K R HANNEGAN.
000150 INSTALLATION.
000160 DATE-WRITTEN.   17 MAR 1989.
000170 DATE-COMPILED.
000180 SECURITY.
000190*
000200*DESCRIPTION :  BATCH DRIVER - CONVERTS THE RDBC ROAD CORE
000210*               EXTRACT (ROADS-IN) INTO AN OSM-TAGGED ROAD
000220*               ATTRIBUTE FILE (ROADS-OUT).  STRAIGHT READ /
000230*               DERIVE / WRITE - NO KEYED ACCESS, NO SORT.
000240*-----------------------------------------------------------*
000250* HISTORY OF MODIFICATION:
000260*-----------------------------------------------------------*
000270* MOD.#   INIT   DATE        DESCRIPTION
000280* ------- ------ ----------  ---------------------------------
000290* ------- ALVSTD 17/03/1989  INITIAL VERSION - ROAD MAINTENANCE
000300*                            LEVEL LISTING FOR THE TRAVEL PLAN.
000310* RN91-19 MCKETTA 12/07/1991 ADD SURFACE TYPE AND LANE COUNT TO
000320*                            THE LISTING.
000330* RN98-31 OKAFOR  03/08/1998 Y2K REMEDIATION - NO DATE FIELDS IN
000340*                            THIS PROGRAM, REVIEWED AND SIGNED
000350*                            OFF, NO CODE CHANGE REQUIRED.
000360* RD2026-118 KRH 03/02/2026  RE-PLATFORMED AS THE ROADS LEG OF
000370*                            THE OSM ATTRIBUTE CONVERSION SUITE.
000380*                            DROPPED THE OLD PRINTED LISTING -
000390*                            PROGRAM NOW WRITES A FLAT OSM
000400*                            ATTRIBUTE RECORD PER ROAD AND CALLS
000410*                            TRFNMNRM FOR NAME NORMALIZATION.   RD2026118
000420*-----------------------------------------------------------*
000430 EJECT
000440**********************
000450 ENVIRONMENT DIVISION.
000460**********************
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-AS400.
000490 OBJECT-COMPUTER.  IBM-AS400.
000500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000510                   UPSI-0 IS UPSI-SWITCH-0
000520                     ON  STATUS IS U0-ON
000530                     OFF STATUS IS U0-OFF.
000540*
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ROADS-IN  ASSIGN TO ROADS-IN
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WK-C-FILE-STATUS-IN.
000600     SELECT ROADS-OUT ASSIGN TO ROADS-OUT
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS IS WK-C-FILE-STATUS-OUT.
000630*
000640***************
000650 DATA DIVISION.
000660***************
000670 FILE SECTION.
000680***************
000690 FD  ROADS-IN
000700     LABEL RECORDS ARE OMITTED
000710     DATA RECORD IS TRFCRDI-RECORD.
000720 01  TRFCRDI-RECORD.
000730     COPY TRFCRDI.
000740*
000750 FD  ROADS-OUT
000760     LABEL RECORDS ARE OMITTED
000770     DATA RECORD IS TRFCRDO-RECORD.
000780 01  TRFCRDO-RECORD.
000790     COPY TRFCRDO.
000800*************************
000810 WORKING-STORAGE SECTION.
000820*************************
000830 01  FILLER                  PIC X(24)  VALUE
000840     "** PROGRAM TRFRDOSM **".
000850*
000860 01  WK-C-FILE-STATUS-IN       PIC X(02) VALUE "00".
000870     88  WK-C-IN-SUCCESSFUL              VALUE "00".
000880     88  WK-C-IN-AT-END                  VALUE "10".
000890 01  WK-C-FILE-STATUS-IN-R REDEFINES WK-C-FILE-STATUS-IN.
000900     05  FILLER                 PIC X(02).
000910 01  WK-C-FILE-STATUS-OUT      PIC X(02) VALUE "00".
000920     88  WK-C-OUT-SUCCESSFUL             VALUE "00".
000930*
000940 01  WK-C-SWITCHES.
000950     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
000960         88  WK-C-EOF-REACHED            VALUE "Y".
000970     05  FILLER                 PIC X(01).
000980*
000990 01  WK-N-COUNTERS.
001000     05  WK-N-RECS-READ         PIC 9(07) COMP VALUE ZERO.
001010     05  WK-N-RECS-WRITTEN      PIC 9(07) COMP VALUE ZERO.
001020     05  FILLER                 PIC X(01).
001030*
001040 01  WK-C-ID-WORK.
001050     05  WK-C-ID-TRIM           PIC X(10).
001060     05  WK-C-ID-LAST3          PIC X(03).
001070     05  WK-C-ID-LAST5          PIC X(05).
001080     05  FILLER                 PIC X(01).
001090*
001100 01  WK-C-ID-WORK-R REDEFINES WK-C-ID-WORK.
001110     05  WK-C-ID-TRIM-R         PIC X(10).
001120     05  FILLER                 PIC X(09).
001130*
001131 77  WK-N-ID-LEN                PIC 9(02) COMP VALUE ZERO.
001132*
001140 01  WK-C-MOTOR-VEH-WORK.
001150     05  WK-C-ROAD-CLOSED-SW    PIC X(01) VALUE "N".
001160         88  WK-C-ROAD-IS-CLOSED          VALUE "Y".
001170     05  FILLER                 PIC X(01).
001180*
001190 01  WK-C-MOTOR-VEH-WORK-R REDEFINES WK-C-MOTOR-VEH-WORK.
001200     05  FILLER                 PIC X(02).
001210*
001220*-----------------------------------------------------------*
001230*  PARAMETER AREA FOR CALL "TRFNMNRM" - NAME NORMALIZATION.  *
001240*-----------------------------------------------------------*
001250 01  WK-C-NRNM-CALL-AREA.
001260     COPY TRFCNRM.
001270*
001280****************************************************
001290 PROCEDURE DIVISION.
001300****************************************************
001310 A000-MAIN-CONTROL.
001320*-----------------------------------------------------------*
001330     PERFORM B000-OPEN-FILES    THRU B099-OPEN-FILES-EX.
001340     PERFORM C000-READ-ROADS-IN THRU C099-READ-ROADS-IN-EX.
001350     PERFORM D000-PROCESS-ROADS THRU D999-PROCESS-ROADS-EX
001360         UNTIL WK-C-EOF-REACHED.
001370     PERFORM W000-DISPLAY-TOTALS THRU W099-DISPLAY-TOTALS-EX.
001380     PERFORM Z000-END-PROGRAM-ROUTINE    THRU Z999-END-PROGRAM-ROUTINE-EX.
001390*
001400*-----------------------------------------------------------*
001410 B000-OPEN-FILES.
001420*-----------------------------------------------------------*
001430     OPEN INPUT  ROADS-IN.
001440     IF  NOT WK-C-IN-SUCCESSFUL
001450         DISPLAY "TRFRDOSM - ROADS-IN OPEN ERROR " WK-C-FILE-STATUS-IN
001460         PERFORM Y900-ABNORMAL-TERMINATION
001470     END-IF.
001480     OPEN OUTPUT ROADS-OUT.
001490     IF  NOT WK-C-OUT-SUCCESSFUL
001500         DISPLAY "TRFRDOSM - ROADS-OUT OPEN ERROR " WK-C-FILE-STATUS-OUT
001510         PERFORM Y900-ABNORMAL-TERMINATION
001520     END-IF.
001530 B099-OPEN-FILES-EX.
001540     EXIT.
001550*
001560*-----------------------------------------------------------*
001570 C000-READ-ROADS-IN.
001580*-----------------------------------------------------------*
001590     READ ROADS-IN
001600         AT END
001610             SET WK-C-EOF-REACHED TO TRUE
001620         NOT AT END
001630             ADD 1 TO WK-N-RECS-READ
001640     END-READ.
001650 C099-READ-ROADS-IN-EX.
001660     EXIT.
001670*
001680*-----------------------------------------------------------*
001690 D000-PROCESS-ROADS.
001700*-----------------------------------------------------------*
001710     MOVE SPACES TO TRFCRDO-RECORD.
001720     PERFORM D010-DERIVE-HIGHWAY  THRU D019-DERIVE-HIGHWAY-EX.
001730     PERFORM D020-DERIVE-NAME     THRU D029-DERIVE-NAME-EX.
001740     PERFORM D030-DERIVE-REF      THRU D039-DERIVE-REF-EX.
001750     PERFORM D040-DERIVE-OPERATOR THRU D049-DERIVE-OPERATOR-EX.
001760     PERFORM D050-DERIVE-SURFACE  THRU D059-DERIVE-SURFACE-EX.
001770     PERFORM D060-DERIVE-SMOOTH   THRU D069-DERIVE-SMOOTH-EX.
001780     PERFORM D070-DERIVE-LANES    THRU D079-DERIVE-LANES-EX.
001790     PERFORM D080-DERIVE-DISUSED  THRU D089-DERIVE-DISUSED-EX.
001800     PERFORM D090-DERIVE-MOTORVEH THRU D099-DERIVE-MOTORVEH-EX.
001810     PERFORM E000-WRITE-ROADS-OUT THRU E099-WRITE-ROADS-OUT-EX.
001820     PERFORM C000-READ-ROADS-IN   THRU C099-READ-ROADS-IN-EX.
001830 D999-PROCESS-ROADS-EX.
001840     EXIT.
001850*
001860*-----------------------------------------------------------*
001870*  HIGHWAY - UNCLASSIFIED WHEN ARTERIAL, ELSE TRACK.            *
001880*-----------------------------------------------------------*
001890 D010-DERIVE-HIGHWAY.
001900*-----------------------------------------------------------*
001910     IF  RD-FUNCTIONAL-CLASS = "A - ARTERIAL"
001920         MOVE "unclassified" TO RDO-HIGHWAY
001930     ELSE
001940         MOVE "track"        TO RDO-HIGHWAY
001950     END-IF.
001960 D019-DERIVE-HIGHWAY-EX.
001970     EXIT.
001980*
001990*-----------------------------------------------------------*
002000*  NAME - CALL THE SHARED NORMALIZER, UNIT R, WITH THE ROAD     *
002010*  ID PASSED AS THE SUBSTRING-SUPPRESSION KEY.                  *
002020*-----------------------------------------------------------*
002030 D020-DERIVE-NAME.
002040*-----------------------------------------------------------*
002050     MOVE SPACES           TO WK-C-NRNM-RECORD.
002060     MOVE "R"               TO WK-C-NRNM-UNIT.
002070     MOVE RD-NAME            TO WK-C-NRNM-RAW-NAME.
002080     MOVE RD-ID               TO WK-C-NRNM-SUPPR-ID.
002090     CALL "TRFNMNRM" USING WK-C-NRNM-RECORD.
002100     IF  WK-C-NRNM-NO-NAME = "Y"
002110         MOVE SPACES TO RDO-NAME
002120     ELSE
002130         MOVE WK-C-NRNM-NORM-NAME TO RDO-NAME
002140     END-IF.
002150 D029-DERIVE-NAME-EX.
002160     EXIT.
002170*
002180*-----------------------------------------------------------*
002190*  REF - FORMATTED FROM THE TRIMMED 7-CHARACTER ROAD ID.        *
002200*-----------------------------------------------------------*
002210 D030-DERIVE-REF.
002220*-----------------------------------------------------------*
002230     MOVE SPACES TO RDO-REF.
002232     MOVE RD-ID TO WK-C-ID-TRIM.
002234     PERFORM D030A-CALC-ID-LEN THRU D030A-CALC-ID-LEN-EX.
002240     IF  WK-N-ID-LEN = 7
002260         MOVE WK-C-ID-TRIM (3:5) TO WK-C-ID-LAST5
002270         MOVE WK-C-ID-TRIM (5:3) TO WK-C-ID-LAST3
002280         IF  WK-C-ID-LAST5 = "00000"
002290             STRING "NF " WK-C-ID-TRIM (1:2)
002300                 DELIMITED SIZE INTO RDO-REF
002310             END-STRING
002320         ELSE
002330             IF  WK-C-ID-LAST3 = "000"
002340                 STRING "FR " WK-C-ID-TRIM (1:4)
002350                     DELIMITED SIZE INTO RDO-REF
002360                 END-STRING
002370             ELSE
002380                 STRING "FR " WK-C-ID-TRIM (1:4) "-"
002390                        WK-C-ID-TRIM (5:3)
002400                     DELIMITED SIZE INTO RDO-REF
002410                 END-STRING
002420             END-IF
002430         END-IF
002440     ELSE
002450         STRING "FR " WK-C-ID-TRIM
002460             DELIMITED SIZE INTO RDO-REF
002470         END-STRING
002480     END-IF.
002481 D039-DERIVE-REF-EX.
002482     EXIT.
002483*
002484*-----------------------------------------------------------*
002485*  TRIMMED LENGTH OF THE ROAD ID - BACKWARD SCAN FOR THE       *
002486*  LAST NON-BLANK POSITION, NO RUN TIME LIBRARY FUNCTION.       *
002487*-----------------------------------------------------------*
002488 D030A-CALC-ID-LEN.
002489*-----------------------------------------------------------*
002490     MOVE 10 TO WK-N-ID-LEN.
002491     PERFORM D030B-ID-LEN-STEP THRU D030B-ID-LEN-STEP-EX
002492         UNTIL WK-N-ID-LEN = ZERO
002493            OR WK-C-ID-TRIM (WK-N-ID-LEN : 1) NOT = SPACE.
002494 D030A-CALC-ID-LEN-EX.
002495     EXIT.
002496*
002497*-----------------------------------------------------------*
002498 D030B-ID-LEN-STEP.
002499*-----------------------------------------------------------*
002500     SUBTRACT 1 FROM WK-N-ID-LEN.
002501 D030B-ID-LEN-STEP-EX.
002502     EXIT.
002503*
002504*-----------------------------------------------------------*
002540 D040-DERIVE-OPERATOR.
002550*-----------------------------------------------------------*
002560     IF  RD-JURISDICTION = "FS - FOREST SERVICE"
002570         MOVE "US Forest Service" TO RDO-OPERATOR
002580     ELSE
002590         MOVE SPACES TO RDO-OPERATOR
002600     END-IF.
002610 D049-DERIVE-OPERATOR-EX.
002620     EXIT.
002630*
002640*-----------------------------------------------------------*
002650 D050-DERIVE-SURFACE.
002660*-----------------------------------------------------------*
002670     EVALUATE RD-SURFACE-TYPE
002680         WHEN "AC - ASPHALT"
002690             MOVE "asphalt"   TO RDO-SURFACE
002700         WHEN "AGG - CRUSHED AGGREGATE OR GRAVEL"
002710             MOVE "gravel"    TO RDO-SURFACE
002720         WHEN "BST - BITUMINOUS SURFACE TREATMENT"
002730             MOVE "chipseal"  TO RDO-SURFACE
002740         WHEN "CSOIL - COMPACTED SOIL"
002750             MOVE "compacted" TO RDO-SURFACE
002760         WHEN "IMP - IMPROVED NATIVE MATERIAL"
002770             MOVE "gravel"    TO RDO-SURFACE
002780         WHEN "NAT - NATIVE MATERIAL"
002790             MOVE "ground"    TO RDO-SURFACE
002800         WHEN "P - PAVED"
002810             MOVE "paved"     TO RDO-SURFACE
002820         WHEN "PCC - PORTLAND CEMENT CONCRETE"
002830             MOVE "concrete"  TO RDO-SURFACE
002840         WHEN OTHER
002850             MOVE SPACES      TO RDO-SURFACE
002860     END-EVALUATE.
002870 D059-DERIVE-SURFACE-EX.
002880     EXIT.
002890*
002900*-----------------------------------------------------------*
002910 D060-DERIVE-SMOOTH.
002920*-----------------------------------------------------------*
002930     EVALUATE RD-OPER-MAINT-LEVEL
002940         WHEN "5 - HIGH DEGREE OF USER COMFORT"
002950             MOVE "good"         TO RDO-SMOOTHNESS
002960         WHEN "4 - MODERATE DEGREE OF USER COMFORT"
002970             MOVE "intermediate" TO RDO-SMOOTHNESS
002980         WHEN "3 - SUITABLE FOR PASSENGER CARS"
002990             MOVE "bad"          TO RDO-SMOOTHNESS
003000         WHEN "2 - HIGH CLEARANCE VEHICLES"
003010             MOVE "very_bad"     TO RDO-SMOOTHNESS
003020         WHEN "1 - BASIC CUSTODIAL CARE (CLOSED)"
003030             MOVE SPACES         TO RDO-SMOOTHNESS
003040         WHEN OTHER
003050             MOVE SPACES         TO RDO-SMOOTHNESS
003060     END-EVALUATE.
003070 D069-DERIVE-SMOOTH-EX.
003080     EXIT.
003090*
003100*-----------------------------------------------------------*
003110 D070-DERIVE-LANES.
003120*-----------------------------------------------------------*
003130     IF  RD-LANES (1:1) IS NUMERIC
003140         MOVE RD-LANES (1:1) TO RDO-LANES
003150     ELSE
003160         MOVE SPACE TO RDO-LANES
003170     END-IF.
003180 D079-DERIVE-LANES-EX.
003190     EXIT.
003200*
003210*-----------------------------------------------------------*
003220 D080-DERIVE-DISUSED.
003230*-----------------------------------------------------------*
003240     IF  RD-OBJ-MAINT-LEVEL = "D - DECOMMISSION"
003250         MOVE "yes" TO RDO-DISUSED
003260     ELSE
003270         MOVE SPACES TO RDO-DISUSED
003280     END-IF.
003290 D089-DERIVE-DISUSED-EX.
003300     EXIT.
003310*
003320*-----------------------------------------------------------*
003330*  MOTOR VEHICLE - CLOSED WHEN OPENFORUSETO NOT = ALL, OR THE   *
003340*  OPER-MAINT-LEVEL IS "1 - BASIC CUSTODIAL CARE (CLOSED)".     *
003350*  NOTE - THE RDBC SOURCE EXTRACT ONLY EVER EMITS THIS FIELD    *
003360*  WHEN THE DERIVED VALUE WAS EMPTY, SO A CLOSED ROAD IN THE    *
003370*  SOURCE SYSTEM SHOWS NO TAG AT ALL.  THAT IS A BUG IN THE     *
003380*  SOURCE, NOT A RULE - THIS PROGRAM WRITES "no" WHENEVER THE   *
003390*  ROAD IS ACTUALLY CLOSED, PER THE TRAVEL PLAN OFFICE REQUEST. *
003400*-----------------------------------------------------------*
003410 D090-DERIVE-MOTORVEH.
003420*-----------------------------------------------------------*
003430     MOVE "N" TO WK-C-ROAD-CLOSED-SW.
003440     IF  RD-OPENFORUSETO NOT = "ALL"
003450         MOVE "Y" TO WK-C-ROAD-CLOSED-SW
003460     END-IF.
003470     IF  RD-OPER-MAINT-LEVEL = "1 - BASIC CUSTODIAL CARE (CLOSED)"
003480         MOVE "Y" TO WK-C-ROAD-CLOSED-SW
003490     END-IF.
003500     IF  WK-C-ROAD-IS-CLOSED
003510         MOVE "no" TO RDO-MOTOR-VEHICLE
003520     ELSE
003530         MOVE SPACES TO RDO-MOTOR-VEHICLE
003540     END-IF.
003550 D099-DERIVE-MOTORVEH-EX.
003560     EXIT.
003570*
003580*-----------------------------------------------------------*
003590 E000-WRITE-ROADS-OUT.
003600*-----------------------------------------------------------*
003610     WRITE TRFCRDO-RECORD.
003620     IF  WK-C-OUT-SUCCESSFUL
003630         ADD 1 TO WK-N-RECS-WRITTEN
003640     ELSE
003650         DISPLAY "TRFRDOSM - ROADS-OUT WRITE ERROR "
003660                 WK-C-FILE-STATUS-OUT
003670         PERFORM Y900-ABNORMAL-TERMINATION
003680     END-IF.
003690 E099-WRITE-ROADS-OUT-EX.
003700     EXIT.
003710*
003720*-----------------------------------------------------------*
003730 W000-DISPLAY-TOTALS.
003740*-----------------------------------------------------------*
003750     DISPLAY "TRFRDOSM - ROADS RECORDS READ    : " WK-N-RECS-READ.
003760     DISPLAY "TRFRDOSM - ROADS RECORDS WRITTEN  : " WK-N-RECS-WRITTEN.
003770 W099-DISPLAY-TOTALS-EX.
003780     EXIT.
003790*
003800*-----------------------------------------------------------*
003810 Y900-ABNORMAL-TERMINATION.
003820*-----------------------------------------------------------*
003830     DISPLAY "TRFRDOSM - ABNORMAL TERMINATION".
003840     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
003870*
003880*-----------------------------------------------------------*
003890 Z000-END-PROGRAM-ROUTINE.
003900*-----------------------------------------------------------*
003910     CLOSE ROADS-IN.
003920     CLOSE ROADS-OUT.
003930     GOBACK.
003940 Z999-END-PROGRAM-ROUTINE-EX.
003950     EXIT.
