000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TRFTROSM.
000140 AUTHOR.         K R HANNEGAN.
000150 INSTALLATION.
000160 DATE-WRITTEN.   02 JUN 1990.
000170 DATE-COMPILED.
000180 SECURITY.
000190*
000200*DESCRIPTION :  BATCH DRIVER - CONVERTS THE TRAILNFS EXTRACT
000210*               (TRAILS-IN) INTO AN OSM-TAGGED TRAIL ATTRIBUTE
000220*               FILE (TRAILS-OUT).  STRAIGHT READ / DERIVE /
000230*               WRITE - NO KEYED ACCESS, NO SORT.
000240*-----------------------------------------------------------*
000250* HISTORY OF MODIFICATION:
000260*-----------------------------------------------------------*
000270* MOD.#   INIT   DATE        DESCRIPTION
000280* ------- ------ ----------  ---------------------------------
000290* ------- MCKETTA 02/06/1990 INITIAL VERSION - TRAIL USE-SEASON
000300*                            LISTING FOR THE RANGER DISTRICTS.
000310* RN93-08 MCKETTA 14/04/1993 ADD ATV/4WD CLASSIFICATION OF
000320*                            ALLOWED-TERRA-USE TO THE LISTING.
000330* RN98-31 OKAFOR  03/08/1998 Y2K REMEDIATION - NO DATE FIELDS IN
000340*                            THIS PROGRAM, REVIEWED AND SIGNED
000350*                            OFF, NO CODE CHANGE REQUIRED.
000360* RD2026-119 KRH 03/02/2026  RE-PLATFORMED AS THE TRAILS LEG OF
000370*                            THE OSM ATTRIBUTE CONVERSION SUITE.
000380*                            DROPPED THE OLD PRINTED LISTING -
000390*                            PROGRAM NOW WRITES A FLAT OSM
000400*                            ATTRIBUTE RECORD PER TRAIL AND
000410*                            CALLS TRFNMNRM FOR NAME
000420*                            NORMALIZATION.                     RD2026119
000430*-----------------------------------------------------------*
000440 EJECT
000450**********************
000460 ENVIRONMENT DIVISION.
000470**********************
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.  IBM-AS400.
000500 OBJECT-COMPUTER.  IBM-AS400.
000510 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000520                   UPSI-0 IS UPSI-SWITCH-0
000530                     ON  STATUS IS U0-ON
000540                     OFF STATUS IS U0-OFF.
000550*
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT TRAILS-IN  ASSIGN TO TRAILS-IN
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WK-C-FILE-STATUS-IN.
000610     SELECT TRAILS-OUT ASSIGN TO TRAILS-OUT
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WK-C-FILE-STATUS-OUT.
000640*
000650***************
000660 DATA DIVISION.
000670***************
000680 FILE SECTION.
000690***************
000700 FD  TRAILS-IN
000710     LABEL RECORDS ARE OMITTED
000720     DATA RECORD IS TRFCTRI-RECORD.
000730 01  TRFCTRI-RECORD.
000740     COPY TRFCTRI.
000750*
000760 FD  TRAILS-OUT
000770     LABEL RECORDS ARE OMITTED
000780     DATA RECORD IS TRFCTRO-RECORD.
000790 01  TRFCTRO-RECORD.
000800     COPY TRFCTRO.
000810*************************
000820 WORKING-STORAGE SECTION.
000830*************************
000840 01  FILLER                  PIC X(24)  VALUE
000850     "** PROGRAM TRFTROSM **".
000860*
000870 01  WK-C-FILE-STATUS-IN       PIC X(02) VALUE "00".
000880     88  WK-C-IN-SUCCESSFUL              VALUE "00".
000890     88  WK-C-IN-AT-END                  VALUE "10".
000900 01  WK-C-FILE-STATUS-IN-R REDEFINES WK-C-FILE-STATUS-IN.
000910     05  FILLER                 PIC X(02).
000920 01  WK-C-FILE-STATUS-OUT      PIC X(02) VALUE "00".
000930     88  WK-C-OUT-SUCCESSFUL             VALUE "00".
000940*
000950 01  WK-C-SWITCHES.
000960     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
000970         88  WK-C-EOF-REACHED            VALUE "Y".
000980     05  FILLER                 PIC X(01).
000990*
001000 01  WK-N-COUNTERS.
001010     05  WK-N-RECS-READ         PIC 9(07) COMP VALUE ZERO.
001020     05  WK-N-RECS-WRITTEN      PIC 9(07) COMP VALUE ZERO.
001030     05  FILLER                 PIC X(01).
001040*
001050 01  WK-C-TRAILNO-WORK.
001060     05  WK-C-TRAILNO-TRIM      PIC X(15).
001070*
001080 01  WK-C-TRAILNO-WORK-R REDEFINES WK-C-TRAILNO-WORK.
001090     05  FILLER                 PIC X(15).
001100*
001110 01  WK-C-TERRA-USE-WORK.
001120     05  WK-C-TERRA-USE-SW      PIC X(01) VALUE "N".
001130         88  WK-C-TERRA-USE-IS-TRACK       VALUE "Y".
001140     05  FILLER                 PIC X(01).
001150*
001160 01  WK-C-TERRA-USE-WORK-R REDEFINES WK-C-TERRA-USE-WORK.
001170     05  FILLER                 PIC X(02).
001180*
001191 77  WK-N-TERRA-TALLY-5        PIC 9(02) COMP VALUE ZERO.
001192 77  WK-N-TERRA-TALLY-6        PIC 9(02) COMP VALUE ZERO.
001195*
001200*-----------------------------------------------------------*
001210*  PARAMETER AREA FOR CALL "TRFNMNRM" - NAME NORMALIZATION.  *
001220*-----------------------------------------------------------*
001230 01  WK-C-NRNM-CALL-AREA.
001240     COPY TRFCNRM.
001250*
001260****************************************************
001270 PROCEDURE DIVISION.
001280****************************************************
001290 A000-MAIN-CONTROL.
001300*-----------------------------------------------------------*
001310     PERFORM B000-OPEN-FILES     THRU B099-OPEN-FILES-EX.
001320     PERFORM C000-READ-TRAILS-IN THRU C099-READ-TRAILS-IN-EX.
001330     PERFORM D000-PROCESS-TRAILS THRU D099-PROCESS-TRAILS-EX
001340         UNTIL WK-C-EOF-REACHED.
001350     PERFORM W000-DISPLAY-TOTALS THRU W099-DISPLAY-TOTALS-EX.
001360     PERFORM Z000-END-PROGRAM-ROUTINE    THRU Z999-END-PROGRAM-ROUTINE-EX.
001370*
001380*-----------------------------------------------------------*
001390 B000-OPEN-FILES.
001400*-----------------------------------------------------------*
001410     OPEN INPUT  TRAILS-IN.
001420     IF  NOT WK-C-IN-SUCCESSFUL
001430         DISPLAY "TRFTROSM - TRAILS-IN OPEN ERROR " WK-C-FILE-STATUS-IN
001440         PERFORM Y900-ABNORMAL-TERMINATION
001450     END-IF.
001460     OPEN OUTPUT TRAILS-OUT.
001470     IF  NOT WK-C-OUT-SUCCESSFUL
001480         DISPLAY "TRFTROSM - TRAILS-OUT OPEN ERROR "
001490                 WK-C-FILE-STATUS-OUT
001500         PERFORM Y900-ABNORMAL-TERMINATION
001510     END-IF.
001520 B099-OPEN-FILES-EX.
001530     EXIT.
001540*
001550*-----------------------------------------------------------*
001560 C000-READ-TRAILS-IN.
001570*-----------------------------------------------------------*
001580     READ TRAILS-IN
001590         AT END
001600             SET WK-C-EOF-REACHED TO TRUE
001610         NOT AT END
001620             ADD 1 TO WK-N-RECS-READ
001630     END-READ.
001640 C099-READ-TRAILS-IN-EX.
001650     EXIT.
001660*
001670*-----------------------------------------------------------*
001680 D000-PROCESS-TRAILS.
001690*-----------------------------------------------------------*
001700     MOVE SPACES TO TRFCTRO-RECORD.
001710     MOVE TR-TRAIL-NAME TO TRO-TRAIL-NAME.
001720     MOVE TR-TRAIL-NO   TO TRO-TRAIL-NO.
001730     PERFORM D010-DERIVE-HIGHWAY  THRU D019-DERIVE-HIGHWAY-EX.
001740     PERFORM D020-DERIVE-NAME     THRU D029-DERIVE-NAME-EX.
001750     PERFORM D030-DERIVE-REF      THRU D039-DERIVE-REF-EX.
001760     MOVE "US Forest Service" TO TRO-OPERATOR.
001770     PERFORM D040-DERIVE-FOOT     THRU D049-DERIVE-FOOT-EX.
001780     PERFORM D050-DERIVE-BICYCLE  THRU D059-DERIVE-BICYCLE-EX.
001790     PERFORM D060-DERIVE-HORSE    THRU D069-DERIVE-HORSE-EX.
001800     PERFORM E000-WRITE-TRAILS-OUT
001810        THRU E099-WRITE-TRAILS-OUT-EX.
001820     PERFORM C000-READ-TRAILS-IN  THRU C099-READ-TRAILS-IN-EX.
001830 D099-PROCESS-TRAILS-EX.
001840     EXIT.
001850*
001860*-----------------------------------------------------------*
001870*  HIGHWAY - TERRA TRAILS ARE TRACK WHEN ATV (5) OR 4WD (6) IS  *
001880*  AN ALLOWED USE, ELSE PATH.  SNOW/WATER TRAILS GET NO TAG.    *
001890*-----------------------------------------------------------*
001900 D010-DERIVE-HIGHWAY.
001910*-----------------------------------------------------------*
001920     MOVE SPACES TO TRO-HIGHWAY.
001930     IF  TR-TRAIL-TYPE = "TERRA"
001940         MOVE "N" TO WK-C-TERRA-USE-SW
001950         IF  TR-ALLOWED-TERRA-USE NOT = SPACES
001960             AND TR-ALLOWED-TERRA-USE IS NUMERIC
001965             MOVE ZERO TO WK-N-TERRA-TALLY-5 WK-N-TERRA-TALLY-6
001966             INSPECT TR-ALLOWED-TERRA-USE
001967                 TALLYING WK-N-TERRA-TALLY-5 FOR ALL "5"
001968             INSPECT TR-ALLOWED-TERRA-USE
001969                 TALLYING WK-N-TERRA-TALLY-6 FOR ALL "6"
001990             IF  WK-N-TERRA-TALLY-5 > ZERO
001991                 OR WK-N-TERRA-TALLY-6 > ZERO
001992                 MOVE "Y" TO WK-C-TERRA-USE-SW
002000             END-IF
002020         END-IF
002030         IF  WK-C-TERRA-USE-IS-TRACK
002040             MOVE "track" TO TRO-HIGHWAY
002050         ELSE
002060             MOVE "path"  TO TRO-HIGHWAY
002070         END-IF
002080     END-IF.
002090 D019-DERIVE-HIGHWAY-EX.
002100     EXIT.
002110*
002120*-----------------------------------------------------------*
002130*  NAME - CALL THE SHARED NORMALIZER, UNIT T, WITH THE TRAIL    *
002140*  NUMBER PASSED AS THE SUBSTRING-SUPPRESSION KEY.              *
002150*-----------------------------------------------------------*
002160 D020-DERIVE-NAME.
002170*-----------------------------------------------------------*
002180     MOVE SPACES             TO WK-C-NRNM-RECORD.
002190     MOVE "T"                 TO WK-C-NRNM-UNIT.
002200     MOVE TR-TRAIL-NAME        TO WK-C-NRNM-RAW-NAME.
002210     MOVE TR-TRAIL-NO          TO WK-C-NRNM-SUPPR-ID.
002220     CALL "TRFNMNRM" USING WK-C-NRNM-RECORD.
002230     IF  WK-C-NRNM-NO-NAME = "Y"
002240         MOVE SPACES TO TRO-NAME
002250     ELSE
002260         MOVE WK-C-NRNM-NORM-NAME TO TRO-NAME
002270     END-IF.
002280 D029-DERIVE-NAME-EX.
002290     EXIT.
002300*
002310*-----------------------------------------------------------*
002320*  REF - TRAIL NUMBER WITH A LEADING T STRIPPED, THEN A         *
002330*  LEADING O- STRIPPED.                                         *
002340*-----------------------------------------------------------*
002350 D030-DERIVE-REF.
002360*-----------------------------------------------------------*
002370     MOVE TR-TRAIL-NO TO WK-C-TRAILNO-TRIM.
002380     IF  WK-C-TRAILNO-TRIM (1:1) = "T"
002390         MOVE WK-C-TRAILNO-TRIM (2:14) TO WK-C-TRAILNO-TRIM
002400     END-IF.
002410     IF  WK-C-TRAILNO-TRIM (1:2) = "O-"
002420         MOVE WK-C-TRAILNO-TRIM (3:13) TO WK-C-TRAILNO-TRIM
002430     END-IF.
002440     MOVE WK-C-TRAILNO-TRIM TO TRO-REF.
002450 D039-DERIVE-REF-EX.
002460     EXIT.
002470*
002480*-----------------------------------------------------------*
002490*  FOOT - MANAGED/ACCPT-DISC/RESTRICTED SEASONS FOR THE HIKER    *
002500*  USE CLASS.  D050 AND D060 REPEAT THIS SAME TEST FOR BICYCLE   *
002510*  AND PACK/SADDLE.                                              *
002520*-----------------------------------------------------------*
002525 D040-DERIVE-FOOT.
002530*-----------------------------------------------------------*
002550     IF  TR-HIKER-MANAGED = "01/01-12/31"
002560         MOVE "designated" TO TRO-FOOT
002570     ELSE
002580         IF  TR-HIKER-ACCPT-DISC = "01/01-12/31"
002590             MOVE "yes" TO TRO-FOOT
002600         ELSE
002610             IF  TR-HIKER-RESTRICTED = "01/01-12/31"
002620                 MOVE "no" TO TRO-FOOT
002630             ELSE
002640                 MOVE SPACES TO TRO-FOOT
002650             END-IF
002660         END-IF
002670     END-IF.
002680 D049-DERIVE-FOOT-EX.
002690     EXIT.
002700*
002710*-----------------------------------------------------------*
002720 D050-DERIVE-BICYCLE.
002730*-----------------------------------------------------------*
002740     IF  TR-BICYCLE-MANAGED = "01/01-12/31"
002750         MOVE "designated" TO TRO-BICYCLE
002760     ELSE
002770         IF  TR-BICYCLE-ACCPT-DISC = "01/01-12/31"
002780             MOVE "yes" TO TRO-BICYCLE
002790         ELSE
002800             IF  TR-BICYCLE-RESTRICTED = "01/01-12/31"
002810                 MOVE "no" TO TRO-BICYCLE
002820             ELSE
002830                 MOVE SPACES TO TRO-BICYCLE
002840             END-IF
002850         END-IF
002860     END-IF.
002870 D059-DERIVE-BICYCLE-EX.
002880     EXIT.
002890*
002900*-----------------------------------------------------------*
002910 D060-DERIVE-HORSE.
002920*-----------------------------------------------------------*
002930     IF  TR-PACK-SADDLE-MANAGED = "01/01-12/31"
002940         MOVE "designated" TO TRO-HORSE
002950     ELSE
002960         IF  TR-PACK-SADDLE-ACCPT-DISC = "01/01-12/31"
002970             MOVE "yes" TO TRO-HORSE
002980         ELSE
002990             IF  TR-PACK-SADDLE-RESTRICTED = "01/01-12/31"
003000                 MOVE "no" TO TRO-HORSE
003010             ELSE
003020                 MOVE SPACES TO TRO-HORSE
003030             END-IF
003040         END-IF
003050     END-IF.
003060 D069-DERIVE-HORSE-EX.
003070     EXIT.
003080*
003090*-----------------------------------------------------------*
003100 E000-WRITE-TRAILS-OUT.
003110*-----------------------------------------------------------*
003120     WRITE TRFCTRO-RECORD.
003130     IF  WK-C-OUT-SUCCESSFUL
003140         ADD 1 TO WK-N-RECS-WRITTEN
003150     ELSE
003160         DISPLAY "TRFTROSM - TRAILS-OUT WRITE ERROR "
003170                 WK-C-FILE-STATUS-OUT
003180         PERFORM Y900-ABNORMAL-TERMINATION
003190     END-IF.
003200 E099-WRITE-TRAILS-OUT-EX.
003210     EXIT.
003220*
003230*-----------------------------------------------------------*
003240 W000-DISPLAY-TOTALS.
003250*-----------------------------------------------------------*
003260     DISPLAY "TRFTROSM - TRAILS RECORDS READ    : " WK-N-RECS-READ.
003270     DISPLAY "TRFTROSM - TRAILS RECORDS WRITTEN  : " WK-N-RECS-WRITTEN.
003280 W099-DISPLAY-TOTALS-EX.
003290     EXIT.
003300*
003310*-----------------------------------------------------------*
003320 Y900-ABNORMAL-TERMINATION.
003330*-----------------------------------------------------------*
003340     DISPLAY "TRFTROSM - ABNORMAL TERMINATION".
003350     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
003380*
003390*-----------------------------------------------------------*
003400 Z000-END-PROGRAM-ROUTINE.
003410*-----------------------------------------------------------*
003420     CLOSE TRAILS-IN.
003430     CLOSE TRAILS-OUT.
003440     GOBACK.
003450 Z999-END-PROGRAM-ROUTINE-EX.
003460     EXIT.
