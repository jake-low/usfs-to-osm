000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TRFRSOSM.
000140 AUTHOR.         K R HANNEGAN.
000150 INSTALLATION.
000160 DATE-WRITTEN.   11 SEP 1991.
000170 DATE-COMPILED.
000180 SECURITY.
000190*
000200*DESCRIPTION :  BATCH DRIVER - CONVERTS THE RECREATION AREA
000210*               MARKER EXTRACT (RECSITES-IN) INTO AN OSM-TAGGED
000220*               TRAILHEAD ATTRIBUTE FILE (RECSITES-OUT).  ONLY
000230*               MARKERS CODED TRAILHEAD PRODUCE OUTPUT - ALL
000240*               OTHER ACTIVITY CODES ARE SKIPPED AND COUNTED.
000250*-----------------------------------------------------------*
000260* HISTORY OF MODIFICATION:
000270*-----------------------------------------------------------*
000280* MOD.#   INIT   DATE        DESCRIPTION
000290* ------- ------ ----------  ---------------------------------
000300* ------- MCKETTA 11/09/1991 INITIAL VERSION - TRAILHEAD MARKER
000310*                            LISTING FOR THE VISITOR MAP.
000320* RN94-17 MCKETTA 06/02/1994 SKIP NON-TRAILHEAD ACTIVITY CODES
000330*                            INSTEAD OF LISTING THEM AS BLANK.
000340* RN98-31 OKAFOR  03/08/1998 Y2K REMEDIATION - NO DATE FIELDS IN
000350*                            THIS PROGRAM, REVIEWED AND SIGNED
000360*                            OFF, NO CODE CHANGE REQUIRED.
000370* RD2026-120 KRH 03/02/2026  RE-PLATFORMED AS THE RECSITES LEG
000380*                            OF THE OSM ATTRIBUTE CONVERSION
000390*                            SUITE.  DROPPED THE OLD PRINTED
000400*                            LISTING - PROGRAM NOW WRITES A
000410*                            FLAT OSM ATTRIBUTE RECORD PER
000420*                            TRAILHEAD AND CALLS TRFNMNRM FOR
000430*                            NAME NORMALIZATION.                RD2026120
000440*-----------------------------------------------------------*
000450 EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AS400.
000510 OBJECT-COMPUTER.  IBM-AS400.
000520 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000530                   UPSI-0 IS UPSI-SWITCH-0
000540                     ON  STATUS IS U0-ON
000550                     OFF STATUS IS U0-OFF.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT RECSITES-IN  ASSIGN TO RECSITES-IN
000600         ORGANIZATION IS LINE SEQUENTIAL
000610         FILE STATUS IS WK-C-FILE-STATUS-IN.
000620     SELECT RECSITES-OUT ASSIGN TO RECSITES-OUT
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WK-C-FILE-STATUS-OUT.
000650*
000660***************
000670 DATA DIVISION.
000680***************
000690 FILE SECTION.
000700***************
000710 FD  RECSITES-IN
000720     LABEL RECORDS ARE OMITTED
000730     DATA RECORD IS TRFCRSI-RECORD.
000740 01  TRFCRSI-RECORD.
000750     COPY TRFCRSI.
000760*
000770 FD  RECSITES-OUT
000780     LABEL RECORDS ARE OMITTED
000790     DATA RECORD IS TRFCRSO-RECORD.
000800 01  TRFCRSO-RECORD.
000810     COPY TRFCRSO.
000820*************************
000830 WORKING-STORAGE SECTION.
000840*************************
000850 01  FILLER                  PIC X(24)  VALUE
000860     "** PROGRAM TRFRSOSM **".
000870*
000880 01  WK-C-FILE-STATUS-IN       PIC X(02) VALUE "00".
000890     88  WK-C-IN-SUCCESSFUL              VALUE "00".
000900     88  WK-C-IN-AT-END                  VALUE "10".
000910 01  WK-C-FILE-STATUS-IN-R REDEFINES WK-C-FILE-STATUS-IN.
000920     05  FILLER                 PIC X(02).
000930 01  WK-C-FILE-STATUS-OUT      PIC X(02) VALUE "00".
000940     88  WK-C-OUT-SUCCESSFUL             VALUE "00".
000950*
000960 01  WK-C-SWITCHES.
000970     05  WK-C-EOF-SW            PIC X(01) VALUE "N".
000980         88  WK-C-EOF-REACHED            VALUE "Y".
000990     05  WK-C-TRAILHEAD-SW      PIC X(01) VALUE "N".
001000         88  WK-C-IS-TRAILHEAD            VALUE "Y".
001010*
001020 01  WK-C-SWITCHES-R REDEFINES WK-C-SWITCHES.
001030     05  FILLER                 PIC X(02).
001040*
001050 01  WK-N-COUNTERS.
001060     05  WK-N-RECS-READ         PIC 9(07) COMP VALUE ZERO.
001070     05  WK-N-RECS-WRITTEN      PIC 9(07) COMP VALUE ZERO.
001080     05  FILLER                 PIC X(01).
001090*
001100 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
001120     05  FILLER                 PIC X(15).
001125 77  WK-N-RECS-SKIPPED          PIC 9(07) COMP VALUE ZERO.
001130*
001140*-----------------------------------------------------------*
001150*  PARAMETER AREA FOR CALL "TRFNMNRM" - NAME NORMALIZATION.  *
001160*-----------------------------------------------------------*
001170 01  WK-C-NRNM-CALL-AREA.
001180     COPY TRFCNRM.
001190*
001200****************************************************
001210 PROCEDURE DIVISION.
001220****************************************************
001230 A000-MAIN-CONTROL.
001240*-----------------------------------------------------------*
001250     PERFORM B000-OPEN-FILES       THRU B099-OPEN-FILES-EX.
001260     PERFORM C000-READ-RECSITES-IN
001270        THRU C099-READ-RECSITES-IN-EX.
001280     PERFORM D000-PROCESS-RECSITE
001290        THRU D099-PROCESS-RECSITE-EX
001300         UNTIL WK-C-EOF-REACHED.
001310     PERFORM W000-DISPLAY-TOTALS    THRU W099-DISPLAY-TOTALS-EX.
001320     PERFORM Z000-END-PROGRAM-ROUTINE
001325        THRU Z999-END-PROGRAM-ROUTINE-EX.
001330*
001340*-----------------------------------------------------------*
001350 B000-OPEN-FILES.
001360*-----------------------------------------------------------*
001370     OPEN INPUT  RECSITES-IN.
001380     IF  NOT WK-C-IN-SUCCESSFUL
001390         DISPLAY "TRFRSOSM - RECSITES-IN OPEN ERROR "
001400                 WK-C-FILE-STATUS-IN
001410         PERFORM Y900-ABNORMAL-TERMINATION
001420     END-IF.
001430     OPEN OUTPUT RECSITES-OUT.
001440     IF  NOT WK-C-OUT-SUCCESSFUL
001450         DISPLAY "TRFRSOSM - RECSITES-OUT OPEN ERROR "
001460                 WK-C-FILE-STATUS-OUT
001470         PERFORM Y900-ABNORMAL-TERMINATION
001480     END-IF.
001490 B099-OPEN-FILES-EX.
001500     EXIT.
001510*
001520*-----------------------------------------------------------*
001530 C000-READ-RECSITES-IN.
001540*-----------------------------------------------------------*
001550     READ RECSITES-IN
001560         AT END
001570             SET WK-C-EOF-REACHED TO TRUE
001580         NOT AT END
001590             ADD 1 TO WK-N-RECS-READ
001600     END-READ.
001610 C099-READ-RECSITES-IN-EX.
001620     EXIT.
001630*
001640*-----------------------------------------------------------*
001650*  ONLY MARKERACTIVITY = TRAILHEAD PRODUCES OUTPUT; ANYTHING    *
001660*  ELSE (VIEWING SCENERY, CAMPING VARIANTS, PICNICKING,         *
001670*  VISITOR CENTERS, ...) IS SKIPPED AND COUNTED.                *
001680*-----------------------------------------------------------*
001690 D000-PROCESS-RECSITE.
001700*-----------------------------------------------------------*
001710     MOVE "N" TO WK-C-TRAILHEAD-SW.
001720     IF  RS-MARKERACTIVITY = "Trailhead"
001730         MOVE "Y" TO WK-C-TRAILHEAD-SW
001740     END-IF.
001750     IF  WK-C-IS-TRAILHEAD
001760         MOVE SPACES TO TRFCRSO-RECORD
001770         MOVE "trailhead"      TO RSO-HIGHWAY
001780         PERFORM D020-DERIVE-NAME THRU D029-DERIVE-NAME-EX
001790         MOVE RS-RECAREAURL    TO RSO-WEBSITE
001800         MOVE "US Forest Service" TO RSO-OPERATOR
001810         PERFORM E000-WRITE-RECSITES-OUT
001820            THRU E099-WRITE-RECSITES-OUT-EX
001830     ELSE
001840         ADD 1 TO WK-N-RECS-SKIPPED
001850     END-IF.
001860     PERFORM C000-READ-RECSITES-IN
001870        THRU C099-READ-RECSITES-IN-EX.
001880 D099-PROCESS-RECSITE-EX.
001890     EXIT.
001900*
001910*-----------------------------------------------------------*
001920*  NAME - CALL THE SHARED NORMALIZER, UNIT S.  RECSITES HAS     *
001930*  NO ID FIELD, SO NO SUBSTRING-SUPPRESSION KEY IS PASSED.      *
001940*-----------------------------------------------------------*
001950 D020-DERIVE-NAME.
001960*-----------------------------------------------------------*
001970     MOVE SPACES              TO WK-C-NRNM-RECORD.
001980     MOVE "S"                  TO WK-C-NRNM-UNIT.
001990     MOVE RS-RECAREANAME        TO WK-C-NRNM-RAW-NAME.
002000     MOVE SPACES                TO WK-C-NRNM-SUPPR-ID.
002010     CALL "TRFNMNRM" USING WK-C-NRNM-RECORD.
002020     IF  WK-C-NRNM-NO-NAME = "Y"
002030         MOVE SPACES TO RSO-NAME
002040     ELSE
002050         MOVE WK-C-NRNM-NORM-NAME TO RSO-NAME
002060     END-IF.
002070 D029-DERIVE-NAME-EX.
002080     EXIT.
002090*
002100*-----------------------------------------------------------*
002110 E000-WRITE-RECSITES-OUT.
002120*-----------------------------------------------------------*
002130     WRITE TRFCRSO-RECORD.
002140     IF  WK-C-OUT-SUCCESSFUL
002150         ADD 1 TO WK-N-RECS-WRITTEN
002160     ELSE
002170         DISPLAY "TRFRSOSM - RECSITES-OUT WRITE ERROR "
002180                 WK-C-FILE-STATUS-OUT
002190         PERFORM Y900-ABNORMAL-TERMINATION
002200     END-IF.
002210 E099-WRITE-RECSITES-OUT-EX.
002220     EXIT.
002230*
002240*-----------------------------------------------------------*
002250 W000-DISPLAY-TOTALS.
002260*-----------------------------------------------------------*
002270     DISPLAY "TRFRSOSM - RECSITES RECORDS READ    : " WK-N-RECS-READ.
002280     DISPLAY "TRFRSOSM - RECSITES RECORDS WRITTEN : "
002290             WK-N-RECS-WRITTEN.
002300     DISPLAY "TRFRSOSM - RECSITES RECORDS SKIPPED : "
002310             WK-N-RECS-SKIPPED.
002320 W099-DISPLAY-TOTALS-EX.
002330     EXIT.
002340*
002350*-----------------------------------------------------------*
002360 Y900-ABNORMAL-TERMINATION.
002370*-----------------------------------------------------------*
002380     DISPLAY "TRFRSOSM - ABNORMAL TERMINATION".
002390     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z999-END-PROGRAM-ROUTINE-EX.
002420*
002430*-----------------------------------------------------------*
002440 Z000-END-PROGRAM-ROUTINE.
002450*-----------------------------------------------------------*
002460     CLOSE RECSITES-IN.
002470     CLOSE RECSITES-OUT.
002480     GOBACK.
002490 Z999-END-PROGRAM-ROUTINE-EX.
002500     EXIT.
