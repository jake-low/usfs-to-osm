000100*************************
000110 IDENTIFICATION DIVISION.
000120*************************
000130 PROGRAM-ID.     TRFNMNRM.
000140 AUTHOR.         R D ALVSTAD.
000150 INSTALLATION.
000160 DATE-WRITTEN.   08 FEB 1988.
000170 DATE-COMPILED.
000180 SECURITY.
000190*
000200*DESCRIPTION :  COMMON CALLED ROUTINE - NORMALIZES A RAW FOREST
000210*               SERVICE FEATURE NAME (ROAD, TRAIL OR RECREATION
000220*               SITE) INTO AN OSM-STYLE DISPLAY NAME.  TOKENIZES
000230*               THE RAW NAME, DROPS FILLER/BAD WORDS, EXPANDS
000240*               AGENCY ABBREVIATIONS, TITLE-CASES WHAT IS LEFT
000250*               AND APPENDS THE GENERIC SUFFIX (ROAD/TRAIL/
000260*               TRAILHEAD) WHEN ONE IS NOT ALREADY PRESENT.
000270*
000280*               ORIGINALLY WRITTEN TO BUILD THE WEEKLY ROUTE-
000290*               NAME CROSS-REFERENCE LISTING FOR THE FOREST
000300*               SUPERVISOR'S OFFICE; THE TABLE-DRIVEN WORD
000310*               SUBSTITUTION ENGINE BUILT FOR THAT LISTING IS
000320*               REUSED HERE AS A CALLED SUBROUTINE.
000330*-----------------------------------------------------------*
000340* HISTORY OF MODIFICATION:
000350*-----------------------------------------------------------*
000360* MOD.#   INIT   DATE        DESCRIPTION
000370* ------- ------ ----------  ---------------------------------
000380* ------- ALVSTD 08/02/1988  INITIAL VERSION - ROUTE-NAME
000390*                            CROSS-REFERENCE LISTING.
000400* ------- ALVSTD 14/11/1989  ADD CANYON/CREEK/FORK ABBREVIATIONS
000410*                            REQUESTED BY DISTRICT RANGER OFFICE.
000420* RN90-07 MCKETTA 22/05/1990 CONVERTED FROM IN-LINE CODE TO A
000430*                            CALLED SUBROUTINE SO TRAIL LISTING
000440*                            PROGRAM COULD SHARE THE WORD TABLE.
000450* RN92-14 MCKETTA 09/09/1992 ADD NATIONAL SCENIC/RECREATION
000460*                            TRAIL ABBREVIATIONS (NST/NRT/PCT).
000470* RN95-02 MCKETTA 19/01/1995 ADD SAINT/PARK/LAKE ABBREVIATIONS.
000480* RN98-31 OKAFOR  03/08/1998 Y2K REMEDIATION - NO DATE FIELDS IN
000490*                            THIS ROUTINE, REVIEWED AND SIGNED
000500*                            OFF, NO CODE CHANGE REQUIRED.
000510* RN99-05 OKAFOR  11/02/1999 ADD HUNTER WALKING TRAIL AND
000520*                            SNOWMOBILE TRAIL ABBREVIATIONS.
000530* RN03-22 OKAFOR  17/06/2003 ADD BAD-NAME SUPPRESSION TABLE -
000540*                            PRIOR LOGIC ONLY SUPPRESSED BLANKS.
000550* RN11-08 TOKAFOR 25/03/2011 EXPAND RAW NAME FIELD TO 50 BYTES
000560*                            TO MATCH THE NEW GIS EXTRACT.
000570* RD2026-121 KRH 03/02/2026  RE-PLATFORMED AS THE SHARED NAME
000580*                            NORMALIZER FOR THE OSM ATTRIBUTE
000590*                            CONVERSION SUITE (RDOSM/TROSM/
000600*                            RSOSM).  ADDED THE UNIT-SCOPED
000610*                            TOKENIZER, THE SPECIAL-CASE TABLE,
000620*                            THE GENERIC-SUFFIX RULE AND THE
000630*                            EDGE-CAPITALIZATION FIX-UP.  ALL
000640*                            CASE-FOLDING AND TRIM LOGIC BUILT
000650*                            FROM INSPECT/REFERENCE MODIFICATION
000660*                            TO MATCH HOUSE STANDARD - NO RUN
000670*                            TIME LIBRARY FUNCTIONS.            RD2026121
000680*-----------------------------------------------------------*
000690 EJECT
000700**********************
000710 ENVIRONMENT DIVISION.
000720**********************
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-AS400.
000750 OBJECT-COMPUTER.  IBM-AS400.
000760 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000770                   UPSI-0 IS UPSI-SWITCH-0
000780                     ON  STATUS IS U0-ON
000790                     OFF STATUS IS U0-OFF.
000800*
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830*
000840***************
000850 DATA DIVISION.
000860***************
000870 FILE SECTION.
000880***************
000890 WORKING-STORAGE SECTION.
000900*************************
000910 01  FILLER                  PIC X(24)  VALUE
000920     "** PROGRAM TRFNMNRM **".
000930*
000940* ------------------ PROGRAM WORKING STORAGE -------------------*
000950 01  WK-C-TABLES-LOADED-SW    PIC X(01) VALUE "N".
000960     88  WK-C-TABLES-LOADED             VALUE "Y".
000970*
000980* UPPER/LOWER CASE CONVERSION ALPHABETS - ALL CASE FOLDING IN
000990* THIS ROUTINE GOES THROUGH INSPECT ... CONVERTING AGAINST THESE
001000* TWO TABLES RATHER THAN A RUN TIME LIBRARY CALL.
001010 01  WK-C-CASE-ALPHA.
001020     05  WK-C-UPPER-ALPHA       PIC X(26) VALUE
001030         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001040     05  WK-C-LOWER-ALPHA       PIC X(26) VALUE
001050         "abcdefghijklmnopqrstuvwxyz".
001060*
001070 01  WK-C-CASE-ALPHA-R REDEFINES WK-C-CASE-ALPHA.
001080     05  FILLER                 PIC X(52).
001090*
001100 01  WK-C-WORK-AREA.
001110     05  WK-C-WORK-NAME         PIC X(50).
001120     05  WK-C-UNIT              PIC X(01).
001130     05  WK-C-SUPPR-ID          PIC X(15).
001140     05  WK-C-RESULT-NAME       PIC X(60).
001150     05  WK-C-CURR-WORD         PIC X(40).
001160     05  WK-C-CURR-WORD-UC      PIC X(40).
001170     05  WK-C-CURR-WORD-ND      PIC X(40).
001180     05  WK-C-WORK-SCRATCH      PIC X(50).
001190     05  WK-C-SUFFIX-FOUND-SW   PIC X(01) VALUE "N".
001200         88  WK-C-SUFFIX-FOUND            VALUE "Y".
001210     05  WK-C-NAME-IS-DIGITS-SW PIC X(01) VALUE "N".
001220         88  WK-C-NAME-IS-DIGITS           VALUE "Y".
001230     05  WK-C-SUBSTR-FOUND-SW   PIC X(01) VALUE "N".
001240         88  WK-C-SUBSTR-FOUND            VALUE "Y".
001250     05  WK-C-LASTWD-DONE-SW    PIC X(01) VALUE "N".
001260         88  WK-C-LASTWD-DONE              VALUE "Y".
001270*
001280* TRIMMED-LENGTH SCRATCH PAD - EVERY "HOW LONG IS THIS VALUE
001290* IGNORING TRAILING BLANKS" QUESTION IN THIS ROUTINE IS ANSWERED
001300* BY COPYING THE VALUE IN HERE (RIGHT-PADDED) AND CALLING
001310* Y810-CALC-TRIM-LEN.
001320 01  WK-C-TRIM-SCAN             PIC X(60).
001330*
001340* CHAR-BY-CHAR SCAN VIEW OF THE WORKING NAME - A REDEFINITION OF
001350* WK-C-WORK-NAME AS A TABLE OF SINGLE CHARACTERS SO THE
001360* TOKENIZER CAN WALK AND CLASSIFY EACH POSITION IN TURN.
001370 01  WK-C-WORK-NAME-R REDEFINES WK-C-WORK-NAME.
001380     05  WK-C-WORK-NAME-CHAR OCCURS 50 TIMES
001390             INDEXED BY WK-X-SCAN-IDX
001400             PIC X(01).
001410*
001420* TOKEN TABLE - UP TO 24 TOKENS PER NAME.  TYPE W = WORD (RUN OF
001430* LETTERS/DIGITS/APOSTROPHE/PERIOD), TYPE S = WHITESPACE RUN,
001440* TYPE P = OTHER-PUNCTUATION RUN.  ROADS UNIT ONLY EVER USES
001450* TYPE W TOKENS (SIMPLE SPACE SPLIT).
001460 01  WK-C-TOKEN-TABLE.
001470     05  WK-C-TOKEN-ENTRY OCCURS 24 TIMES
001480             INDEXED BY WK-X-TOKEN-IDX.
001490         10  WK-C-TOKEN-TEXT     PIC X(40).
001500         10  WK-C-TOKEN-TYPE     PIC X(01).
001510*
001520 77  WK-N-TOKEN-COUNT           PIC 9(02) COMP VALUE ZERO.
001530 77  WK-N-TRIM-LEN              PIC 9(02) COMP VALUE ZERO.
001540 77  WK-N-NAME-LEN              PIC 9(02) COMP VALUE ZERO.
001550 77  WK-N-ID-LEN                PIC 9(02) COMP VALUE ZERO.
001560 77  WK-N-SCAN-START            PIC 9(02) COMP VALUE ZERO.
001570*
001580 01  WK-N-COUNTERS.
001590     05  WK-N-BUILD-LEN         PIC 9(02) COMP VALUE ZERO.
001600     05  WK-N-RSLT-LEN          PIC 9(02) COMP VALUE ZERO.
001610     05  WK-N-WORD-COUNT        PIC 9(02) COMP VALUE ZERO.
001620     05  WK-N-SUBSCR            PIC 9(02) COMP VALUE ZERO.
001630     05  FILLER                 PIC X(01).
001640*
001650 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
001660     05  FILLER                 PIC X(09).
001670*
001680 01  WK-C-CLASS-WORK.
001690     05  WK-C-PREV-CLASS        PIC X(01).
001700     05  WK-C-CURR-CLASS        PIC X(01).
001710     05  FILLER                 PIC X(01).
001720*
001730 01  WK-C-CLASS-WORK-R REDEFINES WK-C-CLASS-WORK.
001740     05  FILLER                 PIC X(03).
001750*
001760*------------------- SHARED WORD TABLES -------------------*
001770 COPY TRFCBAD.
001780 COPY TRFCABR.
001790*
001800*****************
001810 LINKAGE SECTION.
001820*****************
001830 COPY TRFCNRM.
001840 EJECT
001850****************************************************
001860 PROCEDURE DIVISION USING WK-C-NRNM-RECORD.
001870****************************************************
001880 MAIN-MODULE.
001890     IF  NOT WK-C-TABLES-LOADED
001900         PERFORM A000-LOAD-TABLES
001910            THRU A099-LOAD-TABLES-EX
001920         SET WK-C-TABLES-LOADED TO TRUE
001930     END-IF.
001940     PERFORM B000-NORMALIZE-NAME
001950        THRU B999-NORMALIZE-NAME-EX.
001960     GOBACK.
001970*
001980*-----------------------------------------------------------*
001990*        TABLE LOAD ROUTINES - RUN ONCE PER ACTIVATION       *
002000*-----------------------------------------------------------*
002010 A000-LOAD-TABLES.
002020*-----------------------------------------------------------*
002030     PERFORM A010-LOAD-BADNM THRU A019-LOAD-BADNM-EX.
002040     PERFORM A020-LOAD-BADWD THRU A029-LOAD-BADWD-EX.
002050     PERFORM A030-LOAD-SPCL  THRU A039-LOAD-SPCL-EX.
002060     PERFORM A040-LOAD-TABR  THRU A049-LOAD-TABR-EX.
002070     PERFORM A050-LOAD-ROAB  THRU A059-LOAD-ROAB-EX.
002080 A099-LOAD-TABLES-EX.
002090     EXIT.
002100*
002110*-----------------------------------------------------------*
002120 A010-LOAD-BADNM.
002130*-----------------------------------------------------------*
002140     MOVE "NO NAME"        TO WK-C-BADNM-TEXT(1).
002150     MOVE "UNNAMED"        TO WK-C-BADNM-TEXT(2).
002160     MOVE "UN-NAMED"       TO WK-C-BADNM-TEXT(3).
002170     MOVE "UNKNOWN"        TO WK-C-BADNM-TEXT(4).
002180     MOVE "LOCAL"          TO WK-C-BADNM-TEXT(5).
002190     MOVE "MAJOR LOCAL"    TO WK-C-BADNM-TEXT(6).
002200     MOVE "HUC"            TO WK-C-BADNM-TEXT(7).
002210     MOVE "(FDR)"          TO WK-C-BADNM-TEXT(8).
002220     MOVE "MRS"            TO WK-C-BADNM-TEXT(9).
002230     MOVE "2B DECOMM'D"    TO WK-C-BADNM-TEXT(10).
002240 A019-LOAD-BADNM-EX.
002250     EXIT.
002260*
002270*-----------------------------------------------------------*
002280 A020-LOAD-BADWD.
002290*-----------------------------------------------------------*
002300     MOVE "FDR"            TO WK-C-BADWD-TEXT(1).
002310     MOVE "B"              TO WK-C-BADWD-SCOPE(1).
002320     MOVE "(FDR)"          TO WK-C-BADWD-TEXT(2).
002330     MOVE "R"              TO WK-C-BADWD-SCOPE(2).
002340 A029-LOAD-BADWD-EX.
002350     EXIT.
002360*
002370*-----------------------------------------------------------*
002380 A030-LOAD-SPCL.
002390*-----------------------------------------------------------*
002400     MOVE "ATV"   TO WK-C-SPCL-FROM(1).  MOVE "ATV" TO WK-C-SPCL-TO(1).
002410     MOVE "OHV"   TO WK-C-SPCL-FROM(2).  MOVE "OHV" TO WK-C-SPCL-TO(2).
002420     MOVE "XC"    TO WK-C-SPCL-FROM(3).  MOVE "XC"  TO WK-C-SPCL-TO(3).
002430     MOVE "OF"    TO WK-C-SPCL-FROM(4).  MOVE "of"  TO WK-C-SPCL-TO(4).
002440     MOVE "THE"   TO WK-C-SPCL-FROM(5).  MOVE "the" TO WK-C-SPCL-TO(5).
002450     MOVE "IN"    TO WK-C-SPCL-FROM(6).  MOVE "in"  TO WK-C-SPCL-TO(6).
002460     MOVE "TO"    TO WK-C-SPCL-FROM(7).  MOVE "to"  TO WK-C-SPCL-TO(7).
002470 A039-LOAD-SPCL-EX.
002480     EXIT.
002490*
002500*-----------------------------------------------------------*
002510 A040-LOAD-TABR.
002520*-----------------------------------------------------------*
002530     MOVE "N"     TO WK-C-TABR-FROM(1).
002540     MOVE "North" TO WK-C-TABR-TO(1). MOVE "B" TO WK-C-TABR-SCOPE(1).
002550     MOVE "S"     TO WK-C-TABR-FROM(2).
002560     MOVE "South" TO WK-C-TABR-TO(2). MOVE "B" TO WK-C-TABR-SCOPE(2).
002570     MOVE "SO"    TO WK-C-TABR-FROM(3).
002580     MOVE "South" TO WK-C-TABR-TO(3). MOVE "B" TO WK-C-TABR-SCOPE(3).
002590     MOVE "E"     TO WK-C-TABR-FROM(4).
002600     MOVE "East"  TO WK-C-TABR-TO(4). MOVE "B" TO WK-C-TABR-SCOPE(4).
002610     MOVE "W"     TO WK-C-TABR-FROM(5).
002620     MOVE "West"  TO WK-C-TABR-TO(5). MOVE "B" TO WK-C-TABR-SCOPE(5).
002630     MOVE "MT"    TO WK-C-TABR-FROM(6).
002640     MOVE "Mount" TO WK-C-TABR-TO(6). MOVE "B" TO WK-C-TABR-SCOPE(6).
002650     MOVE "MTN"   TO WK-C-TABR-FROM(7).
002660     MOVE "Mountian" TO WK-C-TABR-TO(7). MOVE "B" TO WK-C-TABR-SCOPE(7).
002670     MOVE "NTL"   TO WK-C-TABR-FROM(8).
002680     MOVE "National" TO WK-C-TABR-TO(8). MOVE "B" TO WK-C-TABR-SCOPE(8).
002690     MOVE "NATL"  TO WK-C-TABR-FROM(9).
002700     MOVE "National" TO WK-C-TABR-TO(9). MOVE "B" TO WK-C-TABR-SCOPE(9).
002710     MOVE "CG"    TO WK-C-TABR-FROM(10).
002720     MOVE "Campground" TO WK-C-TABR-TO(10).
002730     MOVE "B" TO WK-C-TABR-SCOPE(10).
002740     MOVE "CK"    TO WK-C-TABR-FROM(11).
002750     MOVE "Creek" TO WK-C-TABR-TO(11). MOVE "B" TO WK-C-TABR-SCOPE(11).
002760     MOVE "CR"    TO WK-C-TABR-FROM(12).
002770     MOVE "Creek" TO WK-C-TABR-TO(12). MOVE "B" TO WK-C-TABR-SCOPE(12).
002780     MOVE "CRK"   TO WK-C-TABR-FROM(13).
002790     MOVE "Creek" TO WK-C-TABR-TO(13). MOVE "B" TO WK-C-TABR-SCOPE(13).
002800     MOVE "CYN"   TO WK-C-TABR-FROM(14).
002810     MOVE "Canyon" TO WK-C-TABR-TO(14). MOVE "B" TO WK-C-TABR-SCOPE(14).
002820     MOVE "FK"    TO WK-C-TABR-FROM(15).
002830     MOVE "Fork"  TO WK-C-TABR-TO(15). MOVE "B" TO WK-C-TABR-SCOPE(15).
002840     MOVE "I.T."  TO WK-C-TABR-FROM(16).
002850     MOVE "Interpretive Trail" TO WK-C-TABR-TO(16).
002860                              MOVE "B" TO WK-C-TABR-SCOPE(16).
002870     MOVE "LK"    TO WK-C-TABR-FROM(17).
002880     MOVE "Lake"  TO WK-C-TABR-TO(17). MOVE "B" TO WK-C-TABR-SCOPE(17).
002890     MOVE "LKS"   TO WK-C-TABR-FROM(18).
002900     MOVE "Lakes" TO WK-C-TABR-TO(18). MOVE "B" TO WK-C-TABR-SCOPE(18).
002910     MOVE "PK"    TO WK-C-TABR-FROM(19).
002920     MOVE "Park"  TO WK-C-TABR-TO(19). MOVE "B" TO WK-C-TABR-SCOPE(19).
002930     MOVE "RD"    TO WK-C-TABR-FROM(20).
002940     MOVE "Road"  TO WK-C-TABR-TO(20). MOVE "B" TO WK-C-TABR-SCOPE(20).
002950     MOVE "ST"    TO WK-C-TABR-FROM(21).
002960     MOVE "Saint" TO WK-C-TABR-TO(21). MOVE "B" TO WK-C-TABR-SCOPE(21).
002970     MOVE "TR"    TO WK-C-TABR-FROM(22).
002980     MOVE "Trail" TO WK-C-TABR-TO(22). MOVE "B" TO WK-C-TABR-SCOPE(22).
002990     MOVE "SMT"   TO WK-C-TABR-FROM(23).
003000     MOVE "Snowmobile Trail" TO WK-C-TABR-TO(23).
003010                              MOVE "B" TO WK-C-TABR-SCOPE(23).
003020     MOVE "HWT"   TO WK-C-TABR-FROM(24).
003030     MOVE "Hunter Walking Trail" TO WK-C-TABR-TO(24).
003040                              MOVE "B" TO WK-C-TABR-SCOPE(24).
003050     MOVE "NRT"   TO WK-C-TABR-FROM(25).
003060     MOVE "National Recreation Trail" TO WK-C-TABR-TO(25).
003070                              MOVE "B" TO WK-C-TABR-SCOPE(25).
003080     MOVE "NST"   TO WK-C-TABR-FROM(26).
003090     MOVE "National Scenic Trail" TO WK-C-TABR-TO(26).
003100                              MOVE "B" TO WK-C-TABR-SCOPE(26).
003110     MOVE "PCT"   TO WK-C-TABR-FROM(27).
003120     MOVE "Pacific Crest Trail" TO WK-C-TABR-TO(27).
003130                              MOVE "B" TO WK-C-TABR-SCOPE(27).
003140     MOVE "PCNST" TO WK-C-TABR-FROM(28).
003150     MOVE "Pacific Crest National Scenic Trail"
003160                  TO WK-C-TABR-TO(28). MOVE "B" TO WK-C-TABR-SCOPE(28).
003170     MOVE "CDT"   TO WK-C-TABR-FROM(29).
003180     MOVE "Continental Divide Trail" TO WK-C-TABR-TO(29).
003190                              MOVE "B" TO WK-C-TABR-SCOPE(29).
003200     MOVE "GWT"   TO WK-C-TABR-FROM(30).
003210     MOVE "Great Western Trail" TO WK-C-TABR-TO(30).
003220                              MOVE "B" TO WK-C-TABR-SCOPE(30).
003230     MOVE "INHT"  TO WK-C-TABR-FROM(31).
003240     MOVE "Iditarod National Historic Trail"
003250                  TO WK-C-TABR-TO(31). MOVE "B" TO WK-C-TABR-SCOPE(31).
003260     MOVE "TRT"   TO WK-C-TABR-FROM(32).
003270     MOVE "Tahoe Rim Trail" TO WK-C-TABR-TO(32).
003280                              MOVE "B" TO WK-C-TABR-SCOPE(32).
003290     MOVE "FNST"  TO WK-C-TABR-FROM(33).
003300     MOVE "Florida National Scenic Trail" TO WK-C-TABR-TO(33).
003310                              MOVE "B" TO WK-C-TABR-SCOPE(33).
003320     MOVE "LSHT"  TO WK-C-TABR-FROM(34).
003330     MOVE "Lone Star Hiking Trail" TO WK-C-TABR-TO(34).
003340                              MOVE "B" TO WK-C-TABR-SCOPE(34).
003350     MOVE "MCCT"  TO WK-C-TABR-FROM(35).
003360     MOVE "Michigan Cross-Country Cycle Trail"
003370                  TO WK-C-TABR-TO(35). MOVE "B" TO WK-C-TABR-SCOPE(35).
003380     MOVE "MCCCT" TO WK-C-TABR-FROM(36).
003390     MOVE "Michigan Cross-Country Cycle Trail"
003400                  TO WK-C-TABR-TO(36). MOVE "B" TO WK-C-TABR-SCOPE(36).
003410     MOVE "TH"    TO WK-C-TABR-FROM(37).
003420     MOVE "Trailhead" TO WK-C-TABR-TO(37).
003430                              MOVE "S" TO WK-C-TABR-SCOPE(37).
003440 A049-LOAD-TABR-EX.
003450     EXIT.
003460*
003470*-----------------------------------------------------------*
003480 A050-LOAD-ROAB.
003490*-----------------------------------------------------------*
003500     MOVE "N"    TO WK-C-ROAB-FROM(1).  MOVE "North" TO WK-C-ROAB-TO(1).
003510     MOVE "S"    TO WK-C-ROAB-FROM(2).  MOVE "South" TO WK-C-ROAB-TO(2).
003520     MOVE "E"    TO WK-C-ROAB-FROM(3).  MOVE "East"  TO WK-C-ROAB-TO(3).
003530     MOVE "W"    TO WK-C-ROAB-FROM(4).  MOVE "West"  TO WK-C-ROAB-TO(4).
003540     MOVE "MTN"  TO WK-C-ROAB-FROM(5).
003550     MOVE "Mountian" TO WK-C-ROAB-TO(5).
003560     MOVE "CG"   TO WK-C-ROAB-FROM(6).
003570     MOVE "Campground" TO WK-C-ROAB-TO(6).
003580     MOVE "CR"   TO WK-C-ROAB-FROM(7).  MOVE "Creek" TO WK-C-ROAB-TO(7).
003590     MOVE "FK"   TO WK-C-ROAB-FROM(8).  MOVE "Fork"  TO WK-C-ROAB-TO(8).
003600     MOVE "LK"   TO WK-C-ROAB-FROM(9).  MOVE "Lake"  TO WK-C-ROAB-TO(9).
003610     MOVE "TS"   TO WK-C-ROAB-FROM(10).
003620     MOVE "Timber Sale" TO WK-C-ROAB-TO(10).
003630     MOVE "T.S." TO WK-C-ROAB-FROM(11).
003640     MOVE "Timber Sale" TO WK-C-ROAB-TO(11).
003650     MOVE "FY"   TO WK-C-ROAB-FROM(12).
003660     MOVE "Fiscal Year" TO WK-C-ROAB-TO(12).
003670 A059-LOAD-ROAB-EX.
003680     EXIT.
003690*
003700*-----------------------------------------------------------*
003710*   GENERAL UTILITY - LENGTH OF A VALUE IGNORING TRAILING       *
003720*   BLANKS.  CALLER MOVES THE VALUE INTO WK-C-TRIM-SCAN         *
003730*   (RIGHT-PADDED) BEFORE THE PERFORM; RESULT COMES BACK IN     *
003740*   WK-N-TRIM-LEN.                                              *
003750*-----------------------------------------------------------*
003760 Y810-CALC-TRIM-LEN.
003770*-----------------------------------------------------------*
003780     MOVE 60 TO WK-N-TRIM-LEN.
003790     PERFORM Y820-TRIM-SCAN-STEP THRU Y829-TRIM-SCAN-STEP-EX
003800         UNTIL WK-N-TRIM-LEN = ZERO
003810            OR WK-C-TRIM-SCAN (WK-N-TRIM-LEN : 1) NOT = SPACE.
003820 Y819-CALC-TRIM-LEN-EX.
003830     EXIT.
003840*
003850*-----------------------------------------------------------*
003860 Y820-TRIM-SCAN-STEP.
003870*-----------------------------------------------------------*
003880     SUBTRACT 1 FROM WK-N-TRIM-LEN.
003890 Y829-TRIM-SCAN-STEP-EX.
003900     EXIT.
003910*
003920*-----------------------------------------------------------*
003930*        MAIN NORMALIZATION DRIVER                          *
003940*-----------------------------------------------------------*
003950 B000-NORMALIZE-NAME.
003960*-----------------------------------------------------------*
003970     MOVE SPACES              TO WK-C-NRNM-NORM-NAME
003980                                  WK-C-RESULT-NAME.
003990     MOVE "N"                 TO WK-C-NRNM-NO-NAME.
004000     MOVE WK-C-NRNM-UNIT      TO WK-C-UNIT.
004010     MOVE WK-C-NRNM-RAW-NAME  TO WK-C-WORK-NAME.
004020     MOVE WK-C-NRNM-SUPPR-ID  TO WK-C-SUPPR-ID.
004030     MOVE ZERO                TO WK-N-WORD-COUNT.
004040*
004050     IF  WK-C-WORK-NAME = SPACES
004060         GO TO B999-NORMALIZE-NAME-EX
004070     END-IF.
004080*
004090     PERFORM B010-CHECK-BADNM THRU B019-CHECK-BADNM-EX.
004100     IF  WK-C-NRNM-NO-NAME = "Y"
004110         GO TO B999-NORMALIZE-NAME-EX
004120     END-IF.
004130*
004140     IF  WK-C-UNIT NOT = "R"
004150         PERFORM B020-CHECK-NFST THRU B029-CHECK-NFST-EX
004160         IF  WK-C-NRNM-NO-NAME = "Y"
004170             GO TO B999-NORMALIZE-NAME-EX
004180         END-IF
004190     END-IF.
004200*
004210     IF  WK-C-SUPPR-ID NOT = SPACES
004220         PERFORM B030-CHECK-SUBSTR THRU B039-CHECK-SUBSTR-EX
004230         IF  WK-C-NRNM-NO-NAME = "Y"
004240             GO TO B999-NORMALIZE-NAME-EX
004250         END-IF
004260     END-IF.
004270*
004280     PERFORM B040-NORMALIZE-SEPS THRU B049-NORMALIZE-SEPS-EX.
004290*
004300     PERFORM B050-CHECK-ALL-DIGITS
004310        THRU B059-CHECK-ALL-DIGITS-EX.
004320     IF  WK-C-NAME-IS-DIGITS
004330         MOVE "Y" TO WK-C-NRNM-NO-NAME
004340         GO TO B999-NORMALIZE-NAME-EX
004350     END-IF.
004360*
004370     IF  WK-C-UNIT = "R"
004380         PERFORM B060-CHECK-ROAD-FR THRU B069-CHECK-ROAD-FR-EX
004390         IF  WK-C-NRNM-NO-NAME = "Y"
004400             GO TO B999-NORMALIZE-NAME-EX
004410         END-IF
004420     END-IF.
004430*
004440     PERFORM B070-SPLIT-TOKENS THRU B079-SPLIT-TOKENS-EX.
004450*
004460     PERFORM B080-PROCESS-WORD THRU B089-PROCESS-WORD-EX
004470         VARYING WK-X-TOKEN-IDX FROM 1 BY 1
004480         UNTIL WK-X-TOKEN-IDX > WK-N-TOKEN-COUNT.
004490*
004500     IF  WK-N-WORD-COUNT = ZERO
004510         MOVE "Y" TO WK-C-NRNM-NO-NAME
004520         GO TO B999-NORMALIZE-NAME-EX
004530     END-IF.
004540*
004550     PERFORM B090-REBUILD-NAME THRU B099-REBUILD-NAME-EX.
004560*
004570     PERFORM B100-APPLY-SUFFIX THRU B109-APPLY-SUFFIX-EX.
004580*
004590     IF  WK-C-UNIT NOT = "R"
004600         PERFORM B110-EDGE-CAPITAL THRU B119-EDGE-CAPITAL-EX
004610     END-IF.
004620*
004630     MOVE WK-C-RESULT-NAME TO WK-C-NRNM-NORM-NAME.
004640 B999-NORMALIZE-NAME-EX.
004650     EXIT.
004660*
004670*-----------------------------------------------------------*
004680 B010-CHECK-BADNM.
004690*-----------------------------------------------------------*
004700     SET WK-X-BADNM-IDX TO 1.
004710     SEARCH WK-C-BADNM-ENTRY
004720         AT END CONTINUE
004730         WHEN WK-C-WORK-NAME = WK-C-BADNM-TEXT (WK-X-BADNM-IDX)
004740             MOVE "Y" TO WK-C-NRNM-NO-NAME
004750     END-SEARCH.
004760 B019-CHECK-BADNM-EX.
004770     EXIT.
004780*
004790*-----------------------------------------------------------*
004800 B020-CHECK-NFST.
004810*-----------------------------------------------------------*
004820     IF  WK-C-WORK-NAME (1:5) = WK-C-NFST-PREFIX
004830         IF  WK-C-WORK-NAME (6:1) IS NUMERIC
004840             MOVE "Y" TO WK-C-NRNM-NO-NAME
004850         END-IF
004860     END-IF.
004870 B029-CHECK-NFST-EX.
004880     EXIT.
004890*
004900*-----------------------------------------------------------*
004910*   ID-SUBSTRING SUPPRESSION - NO NAME WHEN THE SUPPRESSION     *
004920*   KEY (ROAD ID OR TRAIL NUMBER) APPEARS ANYWHERE INSIDE THE   *
004930*   RAW NAME.                                                   *
004940*-----------------------------------------------------------*
004950 B030-CHECK-SUBSTR.
004960*-----------------------------------------------------------*
004970     MOVE WK-C-WORK-NAME TO WK-C-TRIM-SCAN.
004980     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
004990     MOVE WK-N-TRIM-LEN TO WK-N-NAME-LEN.
005000     MOVE SPACES TO WK-C-TRIM-SCAN.
005010     MOVE WK-C-SUPPR-ID TO WK-C-TRIM-SCAN (1:15).
005020     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
005030     MOVE WK-N-TRIM-LEN TO WK-N-ID-LEN.
005040     MOVE "N" TO WK-C-SUBSTR-FOUND-SW.
005050     IF  WK-N-ID-LEN > ZERO AND WK-N-ID-LEN NOT > WK-N-NAME-LEN
005060         PERFORM B030A-SUBSTR-SCAN THRU B030A-SUBSTR-SCAN-EX
005070             VARYING WK-N-SCAN-START FROM 1 BY 1
005080             UNTIL WK-N-SCAN-START > WK-N-NAME-LEN - WK-N-ID-LEN + 1
005090                OR WK-C-SUBSTR-FOUND
005100     END-IF.
005110     IF  WK-C-SUBSTR-FOUND
005120         MOVE "Y" TO WK-C-NRNM-NO-NAME
005130     END-IF.
005140 B039-CHECK-SUBSTR-EX.
005150     EXIT.
005160*
005170*-----------------------------------------------------------*
005180 B030A-SUBSTR-SCAN.
005190*-----------------------------------------------------------*
005200     IF  WK-C-WORK-NAME (WK-N-SCAN-START : WK-N-ID-LEN)
005210             = WK-C-SUPPR-ID (1 : WK-N-ID-LEN)
005220         MOVE "Y" TO WK-C-SUBSTR-FOUND-SW
005230     END-IF.
005240 B030A-SUBSTR-SCAN-EX.
005250     EXIT.
005260*
005270*-----------------------------------------------------------*
005280*   SEPARATOR NORMALIZATION - ROADS REPLACES EACH "." WITH A    *
005290*   SPACE; TRAILS/RECSITES PAD EACH "/" WITH SPACES.  BOTH      *
005300*   THEN COLLAPSE RUNS OF WHITESPACE TO A SINGLE SPACE AND      *
005310*   TRIM.                                                       *
005320*-----------------------------------------------------------*
005330 B040-NORMALIZE-SEPS.
005340*-----------------------------------------------------------*
005350     IF  WK-C-UNIT = "R"
005360         INSPECT WK-C-WORK-NAME CONVERTING "." TO SPACE
005370     ELSE
005380         PERFORM B040A-PAD-SLASHES THRU B040A-PAD-SLASHES-EX
005390     END-IF.
005400     PERFORM B040B-COLLAPSE-SPACES THRU B040B-COLLAPSE-SPACES-EX
005410         VARYING WK-N-SUBSCR FROM 1 BY 1 UNTIL WK-N-SUBSCR > 49.
005420     MOVE WK-C-WORK-NAME TO WK-C-TRIM-SCAN.
005430     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
005440     MOVE SPACES TO WK-C-WORK-NAME.
005450     IF  WK-N-TRIM-LEN > ZERO
005460         MOVE WK-C-TRIM-SCAN (1 : WK-N-TRIM-LEN)
005470              TO WK-C-WORK-NAME (1 : WK-N-TRIM-LEN)
005480     END-IF.
005490 B049-NORMALIZE-SEPS-EX.
005500     EXIT.
005510*
005520*-----------------------------------------------------------*
005530 B040A-PAD-SLASHES.
005540*-----------------------------------------------------------*
005550     MOVE WK-C-WORK-NAME TO WK-C-WORK-SCRATCH.
005560     MOVE SPACES TO WK-C-WORK-NAME.
005570     MOVE 1 TO WK-N-BUILD-LEN.
005580     PERFORM B040C-PAD-SLASH-STEP THRU B040C-PAD-SLASH-STEP-EX
005590         VARYING WK-N-SUBSCR FROM 1 BY 1
005600         UNTIL WK-N-SUBSCR > 50 OR WK-N-BUILD-LEN > 50.
005610 B040A-PAD-SLASHES-EX.
005620     EXIT.
005630*
005640*-----------------------------------------------------------*
005650 B040C-PAD-SLASH-STEP.
005660*-----------------------------------------------------------*
005670     IF  WK-C-WORK-SCRATCH (WK-N-SUBSCR : 1) = "/"
005680         MOVE " " TO WK-C-WORK-NAME (WK-N-BUILD-LEN : 1)
005690         ADD 1 TO WK-N-BUILD-LEN
005700         IF  WK-N-BUILD-LEN NOT > 50
005710             MOVE "/" TO WK-C-WORK-NAME (WK-N-BUILD-LEN : 1)
005720             ADD 1 TO WK-N-BUILD-LEN
005730         END-IF
005740         IF  WK-N-BUILD-LEN NOT > 50
005750             MOVE " " TO WK-C-WORK-NAME (WK-N-BUILD-LEN : 1)
005760             ADD 1 TO WK-N-BUILD-LEN
005770         END-IF
005780     ELSE
005790         MOVE WK-C-WORK-SCRATCH (WK-N-SUBSCR : 1)
005800              TO WK-C-WORK-NAME (WK-N-BUILD-LEN : 1)
005810         ADD 1 TO WK-N-BUILD-LEN
005820     END-IF.
005830 B040C-PAD-SLASH-STEP-EX.
005840     EXIT.
005850*
005860*-----------------------------------------------------------*
005870 B040B-COLLAPSE-SPACES.
005880*-----------------------------------------------------------*
005890     IF  WK-C-WORK-NAME (WK-N-SUBSCR : 1) = SPACE
005900         AND WK-C-WORK-NAME (WK-N-SUBSCR + 1 : 1) = SPACE
005905         MOVE WK-C-WORK-NAME TO WK-C-WORK-SCRATCH
005910         MOVE WK-C-WORK-NAME (WK-N-SUBSCR + 1 : 50 - WK-N-SUBSCR)
005920              TO WK-C-WORK-SCRATCH (WK-N-SUBSCR : 50 - WK-N-SUBSCR)
005930         MOVE SPACE TO WK-C-WORK-SCRATCH (50 : 1)
005940         MOVE WK-C-WORK-SCRATCH TO WK-C-WORK-NAME
005950     END-IF.
005960 B040B-COLLAPSE-SPACES-EX.
005970     EXIT.
005980*
005990*-----------------------------------------------------------*
006000 B050-CHECK-ALL-DIGITS.
006010*-----------------------------------------------------------*
006020     MOVE "N" TO WK-C-NAME-IS-DIGITS-SW.
006030     MOVE WK-C-WORK-NAME TO WK-C-TRIM-SCAN.
006040     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
006050     IF  WK-N-TRIM-LEN > ZERO
006060         IF  WK-C-TRIM-SCAN (1 : WK-N-TRIM-LEN) IS NUMERIC
006070             MOVE "Y" TO WK-C-NAME-IS-DIGITS-SW
006080         END-IF
006090     END-IF.
006100 B059-CHECK-ALL-DIGITS-EX.
006110     EXIT.
006120*
006130*-----------------------------------------------------------*
006140*   ROADS ONLY - A NAME BEGINNING "FR" WITH THE REMAINDER       *
006150*   (TRIMMED) ALL DIGITS IS ALSO TREATED AS NO NAME.             *
006160*-----------------------------------------------------------*
006170 B060-CHECK-ROAD-FR.
006180*-----------------------------------------------------------*
006190     IF  WK-C-WORK-NAME (1:2) = "FR"
006200         MOVE SPACES TO WK-C-TRIM-SCAN
006210         MOVE WK-C-WORK-NAME (3:48) TO WK-C-TRIM-SCAN (1:48)
006220         PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX
006230         IF  WK-N-TRIM-LEN > ZERO
006240             IF  WK-C-TRIM-SCAN (1 : WK-N-TRIM-LEN) IS NUMERIC
006250                 MOVE "Y" TO WK-C-NRNM-NO-NAME
006260             END-IF
006270         END-IF
006280     END-IF.
006290 B069-CHECK-ROAD-FR-EX.
006300     EXIT.
006310*
006320*-----------------------------------------------------------*
006330*   TOKENIZER - ROADS: SIMPLE SPLIT ON SPACES (ALL TOKENS ARE   *
006340*   TYPE W).  TRAILS/RECSITES: PRESERVE WORD/WHITESPACE/OTHER-  *
006350*   PUNCTUATION RUNS SO THE NAME CAN BE REBUILT VERBATIM.       *
006360*-----------------------------------------------------------*
006370 B070-SPLIT-TOKENS.
006380*-----------------------------------------------------------*
006390     MOVE ZERO TO WK-N-TOKEN-COUNT.
006400     MOVE SPACES TO WK-C-CURR-WORD.
006410     MOVE ZERO TO WK-N-BUILD-LEN.
006420     MOVE SPACE TO WK-C-PREV-CLASS.
006430     MOVE WK-C-WORK-NAME TO WK-C-TRIM-SCAN.
006440     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
006450     MOVE WK-N-TRIM-LEN TO WK-N-NAME-LEN.
006460     PERFORM B070A-SCAN-CHAR THRU B070A-SCAN-CHAR-EX
006470         VARYING WK-X-SCAN-IDX FROM 1 BY 1
006480         UNTIL WK-X-SCAN-IDX > WK-N-NAME-LEN.
006490     IF  WK-N-BUILD-LEN > ZERO
006500         PERFORM B070B-FLUSH-TOKEN THRU B070B-FLUSH-TOKEN-EX
006510     END-IF.
006520 B079-SPLIT-TOKENS-EX.
006530     EXIT.
006540*
006550*-----------------------------------------------------------*
006560 B070A-SCAN-CHAR.
006570*-----------------------------------------------------------*
006580     IF  WK-C-UNIT = "R"
006590         IF  WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX) = SPACE
006600             PERFORM B070B-FLUSH-TOKEN
006610                THRU B070B-FLUSH-TOKEN-EX
006620         ELSE
006630             ADD 1 TO WK-N-BUILD-LEN
006640             MOVE WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX)
006650                  TO WK-C-CURR-WORD (WK-N-BUILD-LEN : 1)
006660         END-IF
006670     ELSE
006680         PERFORM B070C-CLASSIFY-CHAR
006690            THRU B070C-CLASSIFY-CHAR-EX
006700         IF  WK-C-CURR-CLASS NOT = WK-C-PREV-CLASS
006710             AND WK-N-BUILD-LEN > ZERO
006720             PERFORM B070B-FLUSH-TOKEN
006730                THRU B070B-FLUSH-TOKEN-EX
006740         END-IF
006750         ADD 1 TO WK-N-BUILD-LEN
006760         MOVE WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX)
006770              TO WK-C-CURR-WORD (WK-N-BUILD-LEN : 1)
006780         MOVE WK-C-CURR-CLASS TO WK-C-PREV-CLASS
006790     END-IF.
006800 B070A-SCAN-CHAR-EX.
006810     EXIT.
006820*
006830*-----------------------------------------------------------*
006840 B070B-FLUSH-TOKEN.
006850*-----------------------------------------------------------*
006860     IF  WK-N-BUILD-LEN > ZERO
006870         ADD 1 TO WK-N-TOKEN-COUNT
006880         MOVE WK-C-CURR-WORD (1 : WK-N-BUILD-LEN)
006890              TO WK-C-TOKEN-TEXT (WK-N-TOKEN-COUNT)
006900         IF  WK-C-UNIT = "R"
006910             MOVE "W" TO WK-C-TOKEN-TYPE (WK-N-TOKEN-COUNT)
006920         ELSE
006930             MOVE WK-C-PREV-CLASS
006940                  TO WK-C-TOKEN-TYPE (WK-N-TOKEN-COUNT)
006950         END-IF
006960     END-IF.
006970     MOVE SPACES TO WK-C-CURR-WORD.
006980     MOVE ZERO   TO WK-N-BUILD-LEN.
006990 B070B-FLUSH-TOKEN-EX.
007000     EXIT.
007010*
007020*-----------------------------------------------------------*
007030*   CLASSIFY ONE CHARACTER - W = WORD CHAR (ALPHANUMERIC,       *
007040*   APOSTROPHE OR PERIOD), S = WHITESPACE, P = OTHER PUNCT.     *
007050*-----------------------------------------------------------*
007060 B070C-CLASSIFY-CHAR.
007070*-----------------------------------------------------------*
007080     IF  WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX) = SPACE
007090         MOVE "S" TO WK-C-CURR-CLASS
007100     ELSE
007110         IF  WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX) IS ALPHABETIC
007120             OR WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX) IS NUMERIC
007130             OR WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX) = "'"
007140             OR WK-C-WORK-NAME-CHAR (WK-X-SCAN-IDX) = "."
007150             MOVE "W" TO WK-C-CURR-CLASS
007160         ELSE
007170             MOVE "P" TO WK-C-CURR-CLASS
007180         END-IF
007190     END-IF.
007200 B070C-CLASSIFY-CHAR-EX.
007210     EXIT.
007220*
007230*-----------------------------------------------------------*
007240*   PER-WORD PROCESSING - BAD-WORD DELETION, ABBREVIATION       *
007250*   EXPANSION, SPECIAL-CASE SUBSTITUTION, ELSE CAPITALIZE.      *
007260*   PERFORMED ONCE PER TABLE ENTRY BY THE B000 DRIVER, BUT      *
007270*   ONLY ACTS ON TYPE W (WORD) TOKENS.                          *
007280*-----------------------------------------------------------*
007290 B080-PROCESS-WORD.
007300*-----------------------------------------------------------*
007310     IF  WK-C-TOKEN-TYPE (WK-X-TOKEN-IDX) NOT = "W"
007320         GO TO B089-PROCESS-WORD-EX
007330     END-IF.
007340     MOVE WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) TO WK-C-CURR-WORD-UC.
007350     INSPECT WK-C-CURR-WORD-UC
007360         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.
007370     MOVE WK-C-CURR-WORD-UC TO WK-C-CURR-WORD-ND.
007380     INSPECT WK-C-CURR-WORD-ND REPLACING ALL "." BY SPACE.
007390*
007400* RECSITES ONLY - A TOKEN OF # FOLLOWED BY DIGITS IS DELETED.
007410     IF  WK-C-UNIT = "S"
007420         IF  WK-C-CURR-WORD-UC (1:1) = "#"
007430             MOVE SPACES TO WK-C-TRIM-SCAN
007440             MOVE WK-C-CURR-WORD-UC (2:39) TO WK-C-TRIM-SCAN (1:39)
007450             PERFORM Y810-CALC-TRIM-LEN
007460                THRU Y819-CALC-TRIM-LEN-EX
007470             IF  WK-N-TRIM-LEN > ZERO
007480                 IF  WK-C-TRIM-SCAN (1 : WK-N-TRIM-LEN) IS NUMERIC
007490                     MOVE SPACES TO WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX)
007500                     GO TO B089-PROCESS-WORD-EX
007510                 END-IF
007520             END-IF
007530         END-IF
007540     END-IF.
007550*
007560* BAD-WORD DELETION.
007570     SET WK-X-BADWD-IDX TO 1.
007580     SEARCH WK-C-BADWD-ENTRY
007590         AT END CONTINUE
007600         WHEN WK-C-CURR-WORD-UC = WK-C-BADWD-TEXT (WK-X-BADWD-IDX)
007610             AND ((WK-C-UNIT = "R" AND
007620                    WK-C-BADWD-SCOPE (WK-X-BADWD-IDX) = "R")
007630               OR (WK-C-UNIT NOT = "R" AND
007640                    WK-C-BADWD-SCOPE (WK-X-BADWD-IDX) = "B"))
007650             MOVE SPACES TO WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX)
007660             GO TO B089-PROCESS-WORD-EX
007670     END-SEARCH.
007680*
007690* ABBREVIATION EXPANSION.
007700     IF  WK-C-UNIT = "R"
007710         SET WK-X-ROAB-IDX TO 1
007720         SEARCH WK-C-ROAB-ENTRY
007730             AT END
007740                 PERFORM B080A-CAPITALIZE
007750                    THRU B080A-CAPITALIZE-EX
007760             WHEN WK-C-CURR-WORD-UC = WK-C-ROAB-FROM (WK-X-ROAB-IDX)
007770                 MOVE WK-C-ROAB-TO (WK-X-ROAB-IDX)
007780                      TO WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX)
007790         END-SEARCH
007800     ELSE
007810         SET WK-X-TABR-IDX TO 1
007820         SEARCH WK-C-TABR-ENTRY
007830             AT END
007840                 PERFORM B080B-SPECIAL-CASE
007850                    THRU B080B-SPECIAL-CASE-EX
007860             WHEN (WK-C-CURR-WORD-UC = WK-C-TABR-FROM (WK-X-TABR-IDX)
007870                OR WK-C-CURR-WORD-ND = WK-C-TABR-FROM (WK-X-TABR-IDX))
007880               AND (WK-C-TABR-SCOPE (WK-X-TABR-IDX) = "B"
007890                 OR (WK-C-UNIT = "S" AND
007900                     WK-C-TABR-SCOPE (WK-X-TABR-IDX) = "S"))
007910                 MOVE WK-C-TABR-TO (WK-X-TABR-IDX)
007920                      TO WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX)
007930         END-SEARCH
007940     END-IF.
007950     ADD 1 TO WK-N-WORD-COUNT.
007960 B089-PROCESS-WORD-EX.
007970     EXIT.
007980*
007990*-----------------------------------------------------------*
008000*   SPECIAL-CASE SUBSTITUTION - TRAILS/RECSITES ONLY.           *
008010*-----------------------------------------------------------*
008020 B080B-SPECIAL-CASE.
008030*-----------------------------------------------------------*
008040     SET WK-X-SPCL-IDX TO 1.
008050     SEARCH WK-C-SPCL-ENTRY
008060         AT END
008070             PERFORM B080A-CAPITALIZE
008080                THRU B080A-CAPITALIZE-EX
008090         WHEN WK-C-CURR-WORD-UC = WK-C-SPCL-FROM (WK-X-SPCL-IDX)
008100             MOVE WK-C-SPCL-TO (WK-X-SPCL-IDX)
008110                  TO WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX)
008120     END-SEARCH.
008130 B080B-SPECIAL-CASE-EX.
008140     EXIT.
008150*
008160*-----------------------------------------------------------*
008170*   DEFAULT CAPITALIZATION - FIRST LETTER UPPER, REST LOWER.    *
008180*-----------------------------------------------------------*
008190 B080A-CAPITALIZE.
008200*-----------------------------------------------------------*
008210     INSPECT WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX)
008220         CONVERTING WK-C-UPPER-ALPHA TO WK-C-LOWER-ALPHA.
008230     INSPECT WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) (1:1)
008240         CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA.
008250 B080A-CAPITALIZE-EX.
008260     EXIT.
008270*
008280*-----------------------------------------------------------*
008290*   REBUILD THE NAME FROM THE TOKEN TABLE.  ROADS JOINS WORD    *
008300*   TOKENS WITH A SINGLE SPACE; TRAILS/RECSITES CONCATENATE     *
008310*   EVERY TOKEN (WORD, WHITESPACE AND PUNCTUATION) IN ORDER.    *
008320*-----------------------------------------------------------*
008330 B090-REBUILD-NAME.
008340*-----------------------------------------------------------*
008350     MOVE SPACES TO WK-C-RESULT-NAME.
008360     MOVE ZERO   TO WK-N-RSLT-LEN.
008370     PERFORM B090A-REBUILD-STEP THRU B090A-REBUILD-STEP-EX
008380         VARYING WK-X-TOKEN-IDX FROM 1 BY 1
008390         UNTIL WK-X-TOKEN-IDX > WK-N-TOKEN-COUNT.
008400 B099-REBUILD-NAME-EX.
008410     EXIT.
008420*
008430*-----------------------------------------------------------*
008440 B090A-REBUILD-STEP.
008450*-----------------------------------------------------------*
008460     IF  WK-C-UNIT = "R"
008470         IF  WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) NOT = SPACES
008480             IF  WK-N-RSLT-LEN > ZERO
008490                 ADD 1 TO WK-N-RSLT-LEN
008500                 MOVE SPACE
008510                      TO WK-C-RESULT-NAME (WK-N-RSLT-LEN : 1)
008520             END-IF
008530             MOVE WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) TO WK-C-TRIM-SCAN
008540             PERFORM Y810-CALC-TRIM-LEN
008550                THRU Y819-CALC-TRIM-LEN-EX
008560             MOVE WK-C-TRIM-SCAN (1 : WK-N-TRIM-LEN)
008570                  TO WK-C-RESULT-NAME (WK-N-RSLT-LEN + 1 : WK-N-TRIM-LEN)
008580             ADD WK-N-TRIM-LEN TO WK-N-RSLT-LEN
008590         END-IF
008600     ELSE
008610         IF  WK-C-TOKEN-TYPE (WK-X-TOKEN-IDX) = "S"
008620             ADD 1 TO WK-N-RSLT-LEN
008630             MOVE SPACE TO WK-C-RESULT-NAME (WK-N-RSLT-LEN : 1)
008640         ELSE
008650             IF  WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) NOT = SPACES
008660                 MOVE WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) TO WK-C-TRIM-SCAN
008670                 PERFORM Y810-CALC-TRIM-LEN
008680                    THRU Y819-CALC-TRIM-LEN-EX
008690                 MOVE WK-C-TRIM-SCAN (1 : WK-N-TRIM-LEN)
008700                      TO WK-C-RESULT-NAME
008710                         (WK-N-RSLT-LEN + 1 : WK-N-TRIM-LEN)
008720                 ADD WK-N-TRIM-LEN TO WK-N-RSLT-LEN
008730             END-IF
008740         END-IF
008750     END-IF.
008760 B090A-REBUILD-STEP-EX.
008770     EXIT.
008780*
008790*-----------------------------------------------------------*
008800*   GENERIC SUFFIX RULE.                                       *
008810*-----------------------------------------------------------*
008820 B100-APPLY-SUFFIX.
008830*-----------------------------------------------------------*
008840     MOVE "N" TO WK-C-SUFFIX-FOUND-SW.
008850     MOVE WK-C-RESULT-NAME TO WK-C-TRIM-SCAN.
008860     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
008870     EVALUATE WK-C-UNIT
008880         WHEN "R"
008890             PERFORM B100A-CHECK-LAST-WORD
008900                THRU B100A-CHECK-LAST-WORD-EX
008910             IF  NOT WK-C-SUFFIX-FOUND
008920                 MOVE " Road"
008930                      TO WK-C-RESULT-NAME (WK-N-TRIM-LEN + 1 : 5)
008940             END-IF
008950         WHEN "T"
008960             PERFORM B100B-CHECK-ANY-WORD
008970                THRU B100B-CHECK-ANY-WORD-EX
008980             IF  NOT WK-C-SUFFIX-FOUND
008990                 MOVE " Trail"
009000                      TO WK-C-RESULT-NAME (WK-N-TRIM-LEN + 1 : 6)
009010             END-IF
009020         WHEN "S"
009030             IF  WK-N-TRIM-LEN NOT < 9
009040                 IF  WK-C-TRIM-SCAN (WK-N-TRIM-LEN - 8 : 9)
009050                         = "Trailhead"
009060                     MOVE "Y" TO WK-C-SUFFIX-FOUND-SW
009070                 END-IF
009080             END-IF
009090             IF  NOT WK-C-SUFFIX-FOUND
009100                 MOVE " Trailhead"
009110                      TO WK-C-RESULT-NAME (WK-N-TRIM-LEN + 1 : 10)
009120             END-IF
009130     END-EVALUATE.
009140 B109-APPLY-SUFFIX-EX.
009150     EXIT.
009160*
009170*-----------------------------------------------------------*
009180*   ROADS - SUFFIX PRESENT WHEN THE FINAL WORD IS "Road".       *
009190*-----------------------------------------------------------*
009200 B100A-CHECK-LAST-WORD.
009210*-----------------------------------------------------------*
009220     MOVE "N" TO WK-C-LASTWD-DONE-SW.
009230     PERFORM B100C-SCAN-LAST THRU B100C-SCAN-LAST-EX
009240         VARYING WK-X-TOKEN-IDX FROM WK-N-TOKEN-COUNT BY -1
009250         UNTIL WK-X-TOKEN-IDX < 1 OR WK-C-LASTWD-DONE.
009260 B100A-CHECK-LAST-WORD-EX.
009270     EXIT.
009280*
009290*-----------------------------------------------------------*
009300 B100C-SCAN-LAST.
009310*-----------------------------------------------------------*
009320     IF  WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) NOT = SPACES
009330         IF  WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Road"
009340             MOVE "Y" TO WK-C-SUFFIX-FOUND-SW
009350         END-IF
009360         MOVE "Y" TO WK-C-LASTWD-DONE-SW
009370     END-IF.
009380 B100C-SCAN-LAST-EX.
009390     EXIT.
009400*
009410*-----------------------------------------------------------*
009420*   TRAILS - SUFFIX PRESENT WHEN ANY WORD IS ROAD/TRAIL/        *
009430*   CONNECTOR/TIE/LOOP/SPUR.                                    *
009440*-----------------------------------------------------------*
009450 B100B-CHECK-ANY-WORD.
009460*-----------------------------------------------------------*
009470     PERFORM B100D-CHECK-WORD THRU B100D-CHECK-WORD-EX
009480         VARYING WK-X-TOKEN-IDX FROM 1 BY 1
009490         UNTIL WK-X-TOKEN-IDX > WK-N-TOKEN-COUNT.
009500 B100B-CHECK-ANY-WORD-EX.
009510     EXIT.
009520*
009530*-----------------------------------------------------------*
009540 B100D-CHECK-WORD.
009550*-----------------------------------------------------------*
009560     IF  WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Road"
009570         OR WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Trail"
009580         OR WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Connector"
009590         OR WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Tie"
009600         OR WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Loop"
009610         OR WK-C-TOKEN-TEXT (WK-X-TOKEN-IDX) = "Spur"
009620         MOVE "Y" TO WK-C-SUFFIX-FOUND-SW
009630     END-IF.
009640 B100D-CHECK-WORD-EX.
009650     EXIT.
009660*
009670*-----------------------------------------------------------*
009680*   TRAILS/RECSITES - IF THE FIRST OR LAST LETTER OF THE        *
009690*   RESULT IS LOWER CASE (A SPECIAL-CASE WORD LIKE "the")       *
009700*   CAPITALIZE IT.  INSPECT CONVERTING IS A NO-OP WHEN THE      *
009710*   CHARACTER IS ALREADY UPPER CASE OR NOT ALPHABETIC.          *
009720*-----------------------------------------------------------*
009730 B110-EDGE-CAPITAL.
009740*-----------------------------------------------------------*
009750     MOVE WK-C-RESULT-NAME TO WK-C-TRIM-SCAN.
009760     PERFORM Y810-CALC-TRIM-LEN THRU Y819-CALC-TRIM-LEN-EX.
009770     IF  WK-N-TRIM-LEN > ZERO
009780         INSPECT WK-C-RESULT-NAME (1:1)
009790             CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA
009800         INSPECT WK-C-RESULT-NAME (WK-N-TRIM-LEN : 1)
009810             CONVERTING WK-C-LOWER-ALPHA TO WK-C-UPPER-ALPHA
009820     END-IF.
009830 B119-EDGE-CAPITAL-EX.
009840     EXIT.
